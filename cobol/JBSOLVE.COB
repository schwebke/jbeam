000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JBSOLVE-COB.
000300 AUTHOR. R. SANTORO.
000400 INSTALLATION. NCE - NUCLEO DE CALCULO ESTRUTURAL.
000500 DATE-WRITTEN. 14/03/1987.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO NCE - NAO DISTRIBUIR.
000800*    NCE - NUCLEO DE CALCULO ESTRUTURAL
000900* ANALISTA       : R. SANTORO
001000* PROGRAMADOR(A) : R. SANTORO
001100* FINALIDADE : MONTAGEM E RESOLUCAO DO SISTEMA DE PORTICO PLANO
001200*              (METODO DA RIGIDEZ DIRETA) A PARTIR DE NODES.DAT
001300*              E BEAMS.DAT, GRAVANDO OS RESULTADOS EM JBWORK.DAT
001400*              PARA O JBREPRT-COB EMITIR O RELATORIO FINAL
001500* DATA : 14/03/1987
001600*----------------------------------------------------------------*
001700* VRS     DATA       RESP  DESCRICAO                             *
001800*----------------------------------------------------------------*
001900* 1.0     14/03/1987 RS    IMPLANTACAO - BARRA TRUSS E EBBEAM,    VRS0100 
002000*                          SEM ROTULA INTERNA, SEM EBSBEAM.
002100* 1.1     02/07/1987 RS    INCLUIDA RESOLUCAO POR CHOLESKY (ANTES VRS0101 
002200*                          O PROTOTIPO CHAMAVA ROTINA EXTERNA DE
002300*                          GAUSS QUE FOI DESCONTINUADA).
002400* 1.2     19/11/1988 MCP   INCLUIDO ELEMENTO EBSBEAM (BARRA COM   VRS0102 
002500*                          CORRECAO DE CISALHAMENTO).
002600* 1.3     25/01/1989 MCP   INCLUIDA CONDENSACAO ESTATICA PARA     VRS0103 
002700*                          ROTULAS INTERNAS (CHAMADO NCE-89/014).
002800* 1.4     03/08/1990 RS    CORRIGIDO SINAL DE MI NA RECUPERACAO    VRS0104
002900*                          DE FORCAS DE EXTREMIDADE (CHAMADO 90/221).
003000* 1.5     17/04/1991 JKO   TABELAS DE NOS E BARRAS AMPLIADAS DE   VRS0105 
003100*                          20/25 PARA 30/40 A PEDIDO DA DIRETORIA
003200*                          DE OBRAS (CHAMADO 91/089).
003300* 1.6     09/09/1992 JKO   RAIZ QUADRADA POR NEWTON-RAPHSON (O    VRS0106 
003400*                          COMPILADOR DO SETOR NAO TEM FUNCTION
003500*                          SQRT) - VER SUB-ROTINA 9100.
003600* 1.7     22/02/1993 DAF   REVISADA MENSAGEM DE ERRO DE ESTRUTURA VRS0107 
003700*                          INSTAVEL (DIAGONAL NULA OU NEGATIVA NO
003800*                          CHOLESKY).
003900* 1.8     11/10/1994 DAF   AJUSTE NA ACUMULACAO DE REACOES - CADA VRS0108 
004000*                          BARRA CONTRIBUI PARA OS DOIS NOS DE
004100*                          EXTREMIDADE (CHAMADO 94/337).
004200* 1.9     30/05/1995 LCT   REVISAO GERAL DE COMENTARIOS E PADRAO  VRS0109 
004300*                          DE NOMES DE CAMPO PARA O NOVO MANUAL
004400*                          DE NORMAS DO NCE.
004500* 2.0     14/08/1996 LCT   ENCADEAMENTO PARA JBREPRT-COB NO FINAL VRS0200 
004600*                          DO JOB (ANTES O RELATORIO ERA GERADO
004700*                          NESTE MESMO PROGRAMA).
004800* 2.1     03/02/1998 JKO   ARQUIVO DE TRABALHO JBWORK.DAT PASSOU   VRS0201
004900*                          A GRAVAR TAMBEM RFX/RFZ/RM POR NO.
005000* 2.2     19/11/1999 JKO   VIRADA DO ANO 2000 - CAMPOS DE DATA DO VRS0202 
005100*                          CABECALHO DO JBWORK.DAT REVISTOS PARA
005200*                          4 DIGITOS DE ANO (CHAMADO Y2K-014).
005300* 2.3     07/06/2001 DAF   PEQUENO AJUSTE NA MENSAGEM DE ABORTO   VRS0203 
005400*                          QUANDO R=0 (NENHUM GDL LIVRE).
005500* 2.4     12/09/2001 MCP   CORRIGIDA RECUPERACAO DA ROTULA -     VRS0204  
005600*                          KAB ERA LIDO DE SL APOS 0430 ZERAR A
005700*                          LINHA/COLUNA A, ANULANDO O TERMO KAB
005800*                          x VL(B); KAB AGORA E GUARDADO EM
005900*                          WS-KAB-MATRIZ POR 0426-C ANTES DE 0430
006000*                          (CHAMADO NCE-2001/158).
006100* 2.5     20/09/2001 DAF   RECUPERACAO DA ROTULA FALHAVA COM 2 OU VRS0205
006200*                          MAIS ROTULAS NA MESMA BARRA - O VETOR B
006300*                          (=-PA-KAB x VL(B)) ERA MONTADO POSICAO
006400*                          A POSICAO E O ESCALAR DA ULTIMA POSICAO
006500*                          ERA REUSADO NA MULTIPLICACAO POR
006600*                          INV(KAA); AGORA B(1..HN) E MONTADO POR
006700*                          INTEIRO ANTES DA MULTIPLICACAO (CHAMADO
006800*                          NCE-2001/160).
006900* 2.6     28/09/2001 JKO   ADICIONADA VALIDACAO DE NODE-ID/BEAM-ID VRS0206
007000*                          (CLASSE NUMERICO) NA LEITURA DE NODES/
007100*                          BEAMS.DAT E CHAVE DE DEPURACAO (UPSI-0)
007200*                          NO CHOLESKY, A PEDIDO DA MANUTENCAO DE
007300*                          CAMPO (CHAMADO NCE-2001/163).
007400* 2.7     09/08/2026 RMS   GK-COLUNA/GP-ENTRY SO TINHAM 6 CASAS DE VRS0207
007500*                          PRECISAO (A MESMA DO CAMPO GRAVADO) E
007600*                          TODO ADD/SUBTRACT/DIVIDE DA MONTAGEM E DO
007700*                          CHOLESKY (0451/0452/0510/0513/0520/0530)
007800*                          USAVA ROUNDED, ARREDONDANDO A CADA PASSO
007900*                          INTERMEDIARIO E ACUMULANDO ERRO AO LONGO
008000*                          DA CADEIA MONTAGEM->DECOMPOSICAO->
008100*                          SUBSTITUICAO; AMPLIADOS PARA S9(9)V9(9)
008200*                          (PRECISAO ESTENDIDA), ROUNDED TIRADO DE
008300*                          TODOS OS PASSOS INTERMEDIARIOS E SO
008400*                          MANTIDO NO COMPUTE FINAL DE 0610-BACK-
008500*                          UM-NO, QUE GRAVA O DESLOCAMENTO NA
008600*                          TABELA DE NOS (CHAMADO NCE-2001/172).
008700*----------------------------------------------------------------*
008800
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200     CLASS NUMERICO IS '0' THRU '9'
009300     UPSI-0 ON STATUS IS CHAVE-DEPURACAO.
009400
009500 INPUT-OUTPUT SECTION.
009600 FILE-CONTROL.
009700
009800     SELECT NODES-FILE ASSIGN TO DISK
009900                   ORGANIZATION LINE SEQUENTIAL
010000                   FILE STATUS IS STATUS-NODES.
010100
010200     SELECT BEAMS-FILE ASSIGN TO DISK
010300                   ORGANIZATION LINE SEQUENTIAL
010400                   FILE STATUS IS STATUS-BEAMS.
010500
010600     SELECT WORK-FILE ASSIGN TO DISK
010700                   ORGANIZATION LINE SEQUENTIAL
010800                   FILE STATUS IS STATUS-WORK.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200
011300*    ARQUIVO DE ENTRADA DE NOS - UM REGISTRO POR NO DO PORTICO,
011400*    COM COORDENADAS, VINCULACAO (CX/CZ/CR) E CARGA NODAL APLICADA
011500 FD  NODES-FILE
011600     LABEL RECORD STANDARD
011700     VALUE OF FILE-ID 'NODES.DAT'
011800     RECORD CONTAINS 110 CHARACTERS.
011900
012000 01  REG-NODES.
012100     05  NODE-ID                  PIC 9(4).
012200     05  NODE-LABEL               PIC X(20).
012300     05  NODE-X                   PIC S9(9)V9(6).
012400     05  NODE-Z                   PIC S9(9)V9(6).
012500     05  NODE-CX                  PIC X(1).
012600     05  NODE-CZ                  PIC X(1).
012700     05  NODE-CR                  PIC X(1).
012800     05  NODE-FX                  PIC S9(9)V9(6).
012900     05  NODE-FZ                  PIC S9(9)V9(6).
013000     05  NODE-M                   PIC S9(9)V9(6).
013100     05  FILLER                   PIC X(08).
013200
013300*    ARQUIVO DE ENTRADA DE BARRAS - PROPRIEDADES DO ELEMENTO (EA,
013400*    EI, GAS P/ CISALHAMENTO), NOS EXTREMOS E OS 6 FLAGS DE
013500*    ROTULA (BEAM-HINGE) TESTADOS POR 0423-TESTA-POSICAO
013600 FD  BEAMS-FILE
013700     LABEL RECORD STANDARD
013800     VALUE OF FILE-ID 'BEAMS.DAT'
013900     RECORD CONTAINS 174 CHARACTERS.
014000
014100 01  REG-BEAMS.
014200     05  BEAM-ID                  PIC 9(4).
014300     05  BEAM-LABEL               PIC X(20).
014400     05  BEAM-TYPE                PIC X(8).
014500     05  BEAM-N1                  PIC 9(4).
014600     05  BEAM-N2                  PIC 9(4).
014700     05  BEAM-MASS                PIC S9(9)V9(6).
014800     05  BEAM-EA                  PIC S9(9)V9(6).
014900     05  BEAM-EI                  PIC S9(9)V9(6).
015000     05  BEAM-GAS                 PIC S9(9)V9(6).
015100     05  BEAM-VI                  PIC S9(9)V9(6).
015200     05  BEAM-VK                  PIC S9(9)V9(6).
015300     05  BEAM-NI                  PIC S9(9)V9(6).
015400     05  BEAM-NK                  PIC S9(9)V9(6).
015500     05  BEAM-HINGE OCCURS 6 TIMES
015600                                  PIC X(1).
015700     05  FILLER                   PIC X(08).
015800
015900 FD  WORK-FILE
016000     LABEL RECORD STANDARD
016100     VALUE OF FILE-ID 'JBWORK.DAT'
016200     RECORD CONTAINS 126 CHARACTERS.
016300
016400*    REGISTRO DE TRABALHO: AREA DE BARRA REDEFINIDA PELA AREA DE
016500*    NO (A DE BARRA E A MAIOR, VEM PRIMEIRO - VIDE NORMA NCE-04)
016600 01  REG-WORK.
016700     05  WRK-TIPO                 PIC X(1).
016800         88  WRK-E-NO             VALUE 'N'.
016900         88  WRK-E-BARRA          VALUE 'B'.
017000     05  WRK-AREA-BARRA.
017100         10  WRK-B-ID             PIC 9(4).
017200         10  WRK-B-LABEL          PIC X(20).
017300         10  WRK-B-TIPO           PIC X(8).
017400         10  WRK-B-NI-RES         PIC S9(9)V9(6).
017500         10  WRK-B-VI-RES         PIC S9(9)V9(6).
017600         10  WRK-B-MI-RES         PIC S9(9)V9(6).
017700         10  WRK-B-NK-RES         PIC S9(9)V9(6).
017800         10  WRK-B-VK-RES         PIC S9(9)V9(6).
017900         10  WRK-B-MK-RES         PIC S9(9)V9(6).
018000     05  WRK-AREA-NO REDEFINES WRK-AREA-BARRA.
018100         10  WRK-N-ID             PIC 9(4).
018200         10  WRK-N-LABEL          PIC X(20).
018300         10  WRK-N-VINC.
018400             15 WRK-N-CX          PIC X(1).
018500             15 WRK-N-CZ          PIC X(1).
018600             15 WRK-N-CR          PIC X(1).
018700         10  WRK-N-DX             PIC S9(9)V9(6).
018800         10  WRK-N-DZ             PIC S9(9)V9(6).
018900         10  WRK-N-DR             PIC S9(9)V9(6).
019000         10  WRK-N-RFX            PIC S9(9)V9(6).
019100         10  WRK-N-RFZ            PIC S9(9)V9(6).
019200         10  WRK-N-RM             PIC S9(9)V9(6).
019300     05  FILLER                   PIC X(03).
019400
019500 WORKING-STORAGE SECTION.
019600
019700*    LIMITES FISICOS DESTE COMPILADO - 30 NOS, 40 BARRAS, 90 GDL
019800*    (30 NOS X 3 GDL/NO). ALTERAR EXIGE RECOMPILAR E REDIMENSIONAR
019900*    TABELA-NOS/TABELA-BARRAS/MATRIZ-RIGIDEZ-GLOBAL JUNTO (VER 1.5)
020000 01  WS-LIMITES.
020100     05  WS-MAX-NOS               PIC 9(4) COMP VALUE 0030.
020200     05  WS-MAX-BARRAS            PIC 9(4) COMP VALUE 0040.
020300     05  WS-MAX-GDL               PIC 9(4) COMP VALUE 0090.
020400     05  FILLER                   PIC X(10).
020500
020600*    FILE STATUS DOS TRES ARQUIVOS - SO '00' (LEITURA/GRAVACAO
020700*    NORMAL) E '10' (FIM DE ARQUIVO) SAO TRATADOS; QUALQUER OUTRO
020800*    VALOR CAI NA MENSAGEM DE ERRO FATAL DAS RESPECTIVAS 0X9X-ERRO
020900 01  STATUS-NODES                 PIC X(2) VALUE SPACES.
021000     88  NODES-OK                 VALUE '00'.
021100 01  STATUS-BEAMS                 PIC X(2) VALUE SPACES.
021200     88  BEAMS-OK                 VALUE '00'.
021300 01  STATUS-WORK                  PIC X(2) VALUE SPACES.
021400     88  WORK-OK                  VALUE '00'.
021500
021600*    WS-CONTADORES TRAZ OS CONTADORES DE "QUANTOS JA FORAM LIDOS/
021700*    PROCESSADOS" QUE ANDAM JUNTO COM A LEITURA DOS ARQUIVOS DE
021800*    ENTRADA E COM A NUMERACAO DE GDL; SAO DISTINTOS DOS INDICES
021900*    DE LACO EM WS-INDICES-LACO, QUE SAO PURAMENTE LOCAIS A CADA
022000*    SUB-ROTINA
022100 01  WS-CONTADORES.
022200     05  WS-NODE-COUNT            PIC 9(4) COMP VALUE ZERO.
022300     05  WS-BEAM-COUNT            PIC 9(4) COMP VALUE ZERO.
022400     05  WS-GDL-CONTADOR          PIC 9(4) COMP VALUE ZERO.
022500     05  WS-TOTAL-GDL             PIC 9(4) COMP VALUE ZERO.
022600     05  WS-NO-IX                 PIC 9(4) COMP VALUE ZERO.
022700     05  WS-BARRA-IX              PIC 9(4) COMP VALUE ZERO.
022800     05  FILLER                   PIC X(08).
022900
023000*    TABELA DE NOS - POSICAO NA TABELA = NODE-ID (NUMERACAO DE
023100*    ACORDO COM A ORDEM DE LEITURA DE NODES.DAT)
023200 01  TABELA-NOS.
023300     05  NO-ENTRY OCCURS 30 TIMES.
023400         10  NT-LABEL             PIC X(20).
023500         10  NT-X                 PIC S9(9)V9(6) COMP-3.
023600         10  NT-Z                 PIC S9(9)V9(6) COMP-3.
023700         10  NT-VINC.
023800             15 NT-CX             PIC X(1).
023900             15 NT-CZ             PIC X(1).
024000             15 NT-CR             PIC X(1).
024100         10  NT-VINC-STR REDEFINES NT-VINC
024200                                  PIC X(3).
024300         10  NT-FX                PIC S9(9)V9(6) COMP-3.
024400         10  NT-FZ                PIC S9(9)V9(6) COMP-3.
024500         10  NT-M                 PIC S9(9)V9(6) COMP-3.
024600         10  NT-GX                PIC 9(4) COMP.
024700         10  NT-GZ                PIC 9(4) COMP.
024800         10  NT-GR                PIC 9(4) COMP.
024900         10  NT-DX                PIC S9(9)V9(6) COMP-3.
025000         10  NT-DZ                PIC S9(9)V9(6) COMP-3.
025100         10  NT-DR                PIC S9(9)V9(6) COMP-3.
025200         10  NT-RFX               PIC S9(9)V9(6) COMP-3.
025300         10  NT-RFZ               PIC S9(9)V9(6) COMP-3.
025400         10  NT-RM                PIC S9(9)V9(6) COMP-3.
025500         10  FILLER               PIC X(06).
025600
025700*    TABELA DE BARRAS - POSICAO NA TABELA = BEAM-ID
025800 01  TABELA-BARRAS.
025900     05  BR-ENTRY OCCURS 40 TIMES.
026000         10  BT-LABEL             PIC X(20).
026100         10  BT-TIPO              PIC X(8).
026200             88  BT-E-TRUSS       VALUE 'TRUSS'.
026300             88  BT-E-EBBEAM      VALUE 'EBBEAM'.
026400             88  BT-E-EBSBEAM     VALUE 'EBSBEAM'.
026500         10  BT-N1                PIC 9(4) COMP.
026600         10  BT-N2                PIC 9(4) COMP.
026700         10  BT-MASSA             PIC S9(9)V9(6) COMP-3.
026800         10  BT-EA                PIC S9(9)V9(6) COMP-3.
026900         10  BT-EI                PIC S9(9)V9(6) COMP-3.
027000         10  BT-GAS               PIC S9(9)V9(6) COMP-3.
027100         10  BT-VI                PIC S9(9)V9(6) COMP-3.
027200         10  BT-VK                PIC S9(9)V9(6) COMP-3.
027300         10  BT-NI                PIC S9(9)V9(6) COMP-3.
027400         10  BT-NK                PIC S9(9)V9(6) COMP-3.
027500         10  BT-ROTULAS OCCURS 6 TIMES
027600                                  PIC X(1).
027700         10  BT-ROTULAS-STR REDEFINES BT-ROTULAS
027800                                  PIC X(6).
027900         10  BT-NI-RES            PIC S9(9)V9(6) COMP-3.
028000         10  BT-VI-RES            PIC S9(9)V9(6) COMP-3.
028100         10  BT-MI-RES            PIC S9(9)V9(6) COMP-3.
028200         10  BT-NK-RES            PIC S9(9)V9(6) COMP-3.
028300         10  BT-VK-RES            PIC S9(9)V9(6) COMP-3.
028400         10  BT-MK-RES            PIC S9(9)V9(6) COMP-3.
028500         10  FILLER               PIC X(06).
028600
028700*    MATRIZ DE RIGIDEZ GLOBAL (K) E VETOR DE CARGA GLOBAL (P) - EM
028800*    PRECISAO ESTENDIDA (9 CASAS), NAO NA PRECISAO DE 6 CASAS DOS
028900*    CAMPOS GRAVADOS/IMPRESSOS. K E MONTADA POR DEZENAS DE ADDs
029000*    (UMA POR CELULA DE BARRA QUE CAI NO MESMO GDL) E DEPOIS
029100*    PASSA POR O(N) PASSOS DE ELIMINACAO DO CHOLESKY (0510-0531) -
029200*    ARREDONDAR A CADA PASSO INTERMEDIARIO ACUMULARIA ERRO AO
029300*    LONGO DA CADEIA MONTAGEM->DECOMPOSICAO->SUBSTITUICAO; O
029400*    ARREDONDAMENTO PARA 6 CASAS SO ACONTECE NA VOLTA PARA A
029500*    TABELA DE NOS (0610-BACK-UM-NO), QUANDO O DESLOCAMENTO VIRA
029600*    CAMPO GRAVADO/IMPRESSO (CHAMADO NCE-2001/172)
029700 01  MATRIZ-RIGIDEZ-GLOBAL.
029800     05  GK-LINHA OCCURS 90 TIMES.
029900         10  GK-COLUNA OCCURS 90 TIMES
030000                                  PIC S9(9)V9(9) COMP-3.
030100
030200 01  VETOR-CARGA-GLOBAL.
030300     05  GP-ENTRY OCCURS 90 TIMES
030400                                  PIC S9(9)V9(9) COMP-3.
030500
030600*    AREA DE TRABALHO POR ELEMENTO (6 GDL LOCAIS) - PRECISAO
030700*    ESTENDIDA (9 CASAS), ARREDONDADA SOMENTE NA GRAVACAO FINAL
030800*    NAS TABELAS DE NO/BARRA OU NA MATRIZ GLOBAL (NORMA NCE-07)
030900 01  WS-SL-MATRIZ.
031000     05  WS-SL-LINHA OCCURS 6 TIMES.
031100         10  WS-SL-COLUNA OCCURS 6 TIMES
031200                                  PIC S9(9)V9(9) COMP-3.
031300 01  WS-LL-VETOR.
031400     05  WS-LL-ENTRY OCCURS 6 TIMES
031500                                  PIC S9(9)V9(9) COMP-3.
031600 01  WS-A-MATRIZ.
031700     05  WS-A-LINHA OCCURS 6 TIMES.
031800         10  WS-A-COLUNA OCCURS 6 TIMES
031900                                  PIC S9(9)V9(9) COMP-3.
032000 01  WS-SG-MATRIZ.
032100     05  WS-SG-LINHA OCCURS 6 TIMES.
032200         10  WS-SG-COLUNA OCCURS 6 TIMES
032300                                  PIC S9(9)V9(9) COMP-3.
032400 01  WS-LG-VETOR.
032500     05  WS-LG-ENTRY OCCURS 6 TIMES
032600                                  PIC S9(9)V9(9) COMP-3.
032700 01  WS-TEMP-MATRIZ.
032800     05  WS-TEMP-LINHA OCCURS 6 TIMES.
032900         10  WS-TEMP-COLUNA OCCURS 6 TIMES
033000                                  PIC S9(9)V9(9) COMP-3.
033100 01  WS-VG-VETOR.
033200     05  WS-VG-ENTRY OCCURS 6 TIMES
033300                                  PIC S9(9)V9(9) COMP-3.
033400 01  WS-VL-VETOR.
033500     05  WS-VL-ENTRY OCCURS 6 TIMES
033600                                  PIC S9(9)V9(9) COMP-3.
033700 01  WS-RL-VETOR.
033800     05  WS-RL-ENTRY OCCURS 6 TIMES
033900                                  PIC S9(9)V9(9) COMP-3.
034000*    VETORES GENERICOS DE ENTRADA/SAIDA DAS SUB-ROTINAS 9300 E
034100*    9400 (TRANSPOE-MULTIPLICA E MULTIPLICA-MATRIZ-VETOR)
034200 01  WS-VETOR-ENTRADA.
034300     05  WS-VETENT-ENTRY OCCURS 6 TIMES
034400                                  PIC S9(9)V9(9) COMP-3.
034500 01  WS-VETOR-SAIDA.
034600     05  WS-VETSAI-ENTRY OCCURS 6 TIMES
034700                                  PIC S9(9)V9(9) COMP-3.
034800 01  WS-GDL-GLOBAIS.
034900     05  WS-GDL-ENTRY OCCURS 6 TIMES
035000                                  PIC 9(4) COMP.
035100
035200*    GEOMETRIA CORRENTE DA BARRA (CALCULADA POR 0415)
035300 01  WS-GEOMETRIA-BARRA.
035400     05  WS-BARRA-DX              PIC S9(9)V9(9) COMP-3.
035500     05  WS-BARRA-DZ              PIC S9(9)V9(9) COMP-3.
035600     05  WS-BARRA-L2              PIC S9(9)V9(9) COMP-3.
035700     05  WS-BARRA-L               PIC S9(9)V9(9) COMP-3.
035800     05  WS-COS-ALFA              PIC S9(9)V9(9) COMP-3.
035900     05  WS-SEN-ALFA              PIC S9(9)V9(9) COMP-3.
036000     05  WS-PSI                   PIC S9(9)V9(9) COMP-3.
036100
036200*    INFORMACOES DE ROTULA INTERNA (CONDENSACAO ESTATICA)
036300 01  WS-ROTULA-INFO.
036400     05  WS-HN                    PIC 9 COMP VALUE ZERO.
036500     05  WS-NB                    PIC 9 COMP VALUE ZERO.
036600     05  WS-A-POS OCCURS 6 TIMES  PIC 9 COMP.
036700     05  WS-B-POS OCCURS 6 TIMES  PIC 9 COMP.
036800 01  WS-KAA-MATRIZ.
036900     05  WS-KAA-LINHA OCCURS 6 TIMES.
037000         10  WS-KAA-COLUNA OCCURS 6 TIMES
037100                                  PIC S9(9)V9(9) COMP-3.
037200 01  WS-KAA-INV.
037300     05  WS-KAAINV-LINHA OCCURS 6 TIMES.
037400         10  WS-KAAINV-COLUNA OCCURS 6 TIMES
037500                                  PIC S9(9)V9(9) COMP-3.
037600*    KAB (BLOCO A x B DE SL) - COPIADO POR 0426-C ANTES QUE 0430
037700*    ANULE AS LINHAS/COLUNAS A EM SL (CHAMADO NCE-2001/158)
037800 01  WS-KAB-MATRIZ.
037900     05  WS-KAB-LINHA OCCURS 6 TIMES.
038000         10  WS-KAB-COLUNA OCCURS 6 TIMES
038100                                  PIC S9(9)V9(9) COMP-3.
038200 01  WS-PA-VETOR.
038300     05  WS-PA-ENTRY OCCURS 6 TIMES
038400                                  PIC S9(9)V9(9) COMP-3.
038500 01  WS-U-VETOR.
038600     05  WS-U-ENTRY OCCURS 6 TIMES
038700                                  PIC S9(9)V9(9) COMP-3.
038800 01  WS-RA-VETOR.
038900     05  WS-RA-ENTRY OCCURS 6 TIMES
039000                                  PIC S9(9)V9(9) COMP-3.
039100*    B = -PA - KAB x VL(B), MONTADO POR COMPLETO (TODAS AS HN
039200*    POSICOES) EM 0711 ANTES DE MULTIPLICAR POR INV(KAA) EM 0712
039300*    (CHAMADO NCE-2001/160 - VER VRS 2.5)
039400 01  WS-B-VETOR.
039500     05  WS-B-ENTRY OCCURS 6 TIMES
039600                                  PIC S9(9)V9(9) COMP-3.
039700
039800*    CONTADORES DE LACO (PREFIXO POR ROTINA PARA NAO CONFUNDIR
039900*    LACOS ANINHADOS DE RESOLUCOES DIFERENTES)
040000*    PREFIXOS DOS INDICES: AS=MONTAGEM/ZERAGEM DA MATRIZ GLOBAL,
040100*    MU=ROTINAS GENERICAS DE MATRIZ/VETOR 6X6 (REUSADAS POR VARIAS
040200*    PARTES DO PROGRAMA - CUIDADO AO ANINHAR), GJ=GAUSS-JORDAN/
040300*    CONDENSACAO DE ROTULA, CH=CHOLESKY. O CAMPO WS-CH-SOMA TAMBEM
040400*    E REUSADO PELO CHOLESKY NAS QUATRO SOMAS DA DECOMPOSICAO/
040500*    SUBSTITUICAO - NAO CONFUNDIR COM O VETOR WS-B-VETOR DA
040600*    RECUPERACAO DE ROTULA, QUE E INDEPENDENTE
040700 01  WS-INDICES-LACO.
040800     05  WS-AS-I                  PIC 9(2) COMP.
040900     05  WS-AS-J                  PIC 9(2) COMP.
041000     05  WS-MU-I                  PIC 9(2) COMP.
041100     05  WS-MU-J                  PIC 9(2) COMP.
041200     05  WS-MU-K                  PIC 9(2) COMP.
041300     05  WS-GJ-I                  PIC 9(2) COMP.
041400     05  WS-GJ-J                  PIC 9(2) COMP.
041500     05  WS-GJ-K                  PIC 9(2) COMP.
041600     05  WS-GJ-FATOR              PIC S9(9)V9(9) COMP-3.
041700     05  WS-GJ-PIVO               PIC S9(9)V9(9) COMP-3.
041800     05  WS-CH-K                  PIC 9(4) COMP.
041900     05  WS-CH-I                  PIC 9(4) COMP.
042000     05  WS-CH-J                  PIC 9(4) COMP.
042100     05  WS-CH-SOMA               PIC S9(9)V9(9) COMP-3.
042200
042300*    AREA DE TRABALHO DA RAIZ QUADRADA POR NEWTON-RAPHSON (9100) -
042400*    X E O RADICANDO DE ENTRADA, Y E A APROXIMACAO CORRENTE (E O
042500*    RESULTADO FINAL APOS AS 20 ITERACOES), TEMP E SOMENTE USO
042600*    INTERNO DE 9110
042700 01  WS-SQRT-AREA.
042800     05  WS-SQRT-X                PIC S9(9)V9(9) COMP-3.
042900     05  WS-SQRT-Y                PIC S9(9)V9(9) COMP-3.
043000     05  WS-SQRT-TEMP             PIC S9(9)V9(9) COMP-3.
043100     05  WS-SQRT-ITER             PIC 9(2) COMP.
043200
043300 01  WS-MENSAGEM                  PIC X(60) VALUE SPACES.
043400*    CONTADOR AVULSO (NAO FAZ PARTE DE NENHUM GRUPO) - TOTAL DE
043500*    POSICOES ROTULADAS DETECTADAS NO JOB INTEIRO, SOMADO BARRA A
043600*    BARRA EM 0423 E EXIBIDO NO FECHAMENTO (0990) QUANDO A CHAVE
043700*    DE DEPURACAO ESTIVER LIGADA
043800 77  WS-TOTAL-ROTULAS             PIC 9(4) COMP VALUE ZERO.
043900*    FLAG AVULSO - LIGADO QUANDO O JOB TEVE DE PASSAR PELA
044000*    CONDENSACAO DE ROTULA EM PELO MENOS UMA BARRA; USADO SOMENTE
044100*    NA MENSAGEM DE DEPURACAO DO FECHAMENTO, NAO ALTERA O CALCULO
044200 77  WS-HOUVE-ROTULA              PIC X(1) VALUE 'N'.
044300     88  WS-HOUVE-ROTULA-SIM      VALUE 'Y'.
044400
044500 PROCEDURE DIVISION.
044600
044700 0000-INICIO.
044800     PERFORM 0010-ABRE-ARQUIVOS THRU 0010-EXIT.
044900     PERFORM 0100-LE-NODES THRU 0100-EXIT.
045000     PERFORM 0200-LE-BEAMS THRU 0200-EXIT.
045100     PERFORM 0300-NUMERA-GDL THRU 0300-EXIT.
045200     PERFORM 0400-MONTA-SISTEMA THRU 0400-EXIT.
045300     PERFORM 0500-RESOLVE-CHOLESKY THRU 0500-EXIT.
045400     PERFORM 0600-BACK-DESLOCAMENTOS THRU 0600-EXIT.
045500     PERFORM 0700-BACK-FORCAS-ELEMENTO THRU 0700-EXIT.
045600     PERFORM 0800-BACK-REACOES THRU 0800-EXIT.
045700     PERFORM 0900-GRAVA-WORK THRU 0900-EXIT.
045800     PERFORM 0990-FECHA-E-ENCADEIA THRU 0990-EXIT.
045900     STOP RUN.
046000
046100*----------------------------------------------------------------*
046200* 0010  ABERTURA DE ARQUIVOS                                     *
046300*----------------------------------------------------------------*
046400 0010-ABRE-ARQUIVOS.
046500     OPEN INPUT NODES-FILE.
046600     IF NOT NODES-OK
046700        DISPLAY 'JBSOLVE-COB: NODES.DAT NAO ENCONTRADO'
046800        STOP RUN.
046900     OPEN INPUT BEAMS-FILE.
047000     IF NOT BEAMS-OK
047100        DISPLAY 'JBSOLVE-COB: BEAMS.DAT NAO ENCONTRADO'
047200        CLOSE NODES-FILE
047300        STOP RUN.
047400     OPEN OUTPUT WORK-FILE.
047500     IF NOT WORK-OK
047600        DISPLAY 'JBSOLVE-COB: NAO ABRIU JBWORK.DAT'
047700        CLOSE NODES-FILE
047800        CLOSE BEAMS-FILE
047900        STOP RUN.
048000 0010-EXIT.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400* 0100  LEITURA DE NODES.DAT PARA TABELA-NOS (PASSO 1)           *
048500*----------------------------------------------------------------*
048600 0100-LE-NODES.
048700     MOVE ZERO TO WS-NODE-COUNT.
048800 0100-LOOP.
048900     READ NODES-FILE
049000         AT END GO TO 0100-EXIT.
049100*    NODE-ID TEM DE SER ESTRITAMENTE NUMERICO (SEM SINAL, SEM
049200*    BRANCO) POIS E USADO DIRETO COMO INDICE DE TABELA-NOS EM
049300*    0110 - UM REGISTRO CORROMPIDO AQUI TRAVARIA A SUBSCRICAO
049400     IF NODE-ID IS NOT NUMERICO
049500        DISPLAY 'JBSOLVE-COB: NODE-ID INVALIDO EM NODES.DAT'
049600        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
049700        STOP RUN.
049800     ADD 1 TO WS-NODE-COUNT.
049900     IF WS-NODE-COUNT > WS-MAX-NOS
050000        DISPLAY 'JBSOLVE-COB: EXCEDIDO MAXIMO DE NOS (30)'
050100        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
050200        STOP RUN.
050300     PERFORM 0110-GRAVA-NO-TABELA.
050400     GO TO 0100-LOOP.
050500 0100-EXIT.
050600     EXIT.
050700
050800*    TRANSCREVE O REGISTRO DE NODES.DAT PARA A POSICAO WS-NODE-
050900*    COUNT DE TABELA-NOS; OS CAMPOS DE GDL/DESLOCAMENTO/REACAO SAO
051000*    ZERADOS AQUI (SO RECEBEM VALOR NOS PASSOS 2, 5 E 7)
051100 0110-GRAVA-NO-TABELA.
051200     MOVE NODE-LABEL TO NT-LABEL (WS-NODE-COUNT).
051300     MOVE NODE-X     TO NT-X     (WS-NODE-COUNT).
051400     MOVE NODE-Z     TO NT-Z     (WS-NODE-COUNT).
051500     MOVE NODE-CX    TO NT-CX    (WS-NODE-COUNT).
051600     MOVE NODE-CZ    TO NT-CZ    (WS-NODE-COUNT).
051700     MOVE NODE-CR    TO NT-CR    (WS-NODE-COUNT).
051800     MOVE NODE-FX    TO NT-FX    (WS-NODE-COUNT).
051900     MOVE NODE-FZ    TO NT-FZ    (WS-NODE-COUNT).
052000     MOVE NODE-M     TO NT-M     (WS-NODE-COUNT).
052100     MOVE ZERO       TO NT-GX    (WS-NODE-COUNT).
052200     MOVE ZERO       TO NT-GZ    (WS-NODE-COUNT).
052300     MOVE ZERO       TO NT-GR    (WS-NODE-COUNT).
052400     MOVE ZERO       TO NT-DX    (WS-NODE-COUNT).
052500     MOVE ZERO       TO NT-DZ    (WS-NODE-COUNT).
052600     MOVE ZERO       TO NT-DR    (WS-NODE-COUNT).
052700     MOVE ZERO       TO NT-RFX   (WS-NODE-COUNT).
052800     MOVE ZERO       TO NT-RFZ   (WS-NODE-COUNT).
052900     MOVE ZERO       TO NT-RM    (WS-NODE-COUNT).
053000
053100*----------------------------------------------------------------*
053200* 0200  LEITURA DE BEAMS.DAT PARA TABELA-BARRAS (PASSO 1)        *
053300*----------------------------------------------------------------*
053400 0200-LE-BEAMS.
053500     MOVE ZERO TO WS-BEAM-COUNT.
053600 0200-LOOP.
053700     READ BEAMS-FILE
053800         AT END GO TO 0200-EXIT.
053900*    MESMA VALIDACAO DO NODE-ID EM 0100 - BEAM-ID TAMBEM E
054000*    USADO DIRETO COMO INDICE DE TABELA-BARRAS EM 0210
054100     IF BEAM-ID IS NOT NUMERICO
054200        DISPLAY 'JBSOLVE-COB: BEAM-ID INVALIDO EM BEAMS.DAT'
054300        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
054400        STOP RUN.
054500     ADD 1 TO WS-BEAM-COUNT.
054600     IF WS-BEAM-COUNT > WS-MAX-BARRAS
054700        DISPLAY 'JBSOLVE-COB: EXCEDIDO MAXIMO DE BARRAS (40)'
054800        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
054900        STOP RUN.
055000     PERFORM 0210-GRAVA-BARRA-TABELA.
055100     GO TO 0200-LOOP.
055200 0200-EXIT.
055300     EXIT.
055400
055500*    TRANSCREVE O REGISTRO DE BEAMS.DAT PARA A POSICAO WS-BEAM-
055600*    COUNT DE TABELA-BARRAS; OS 6 FLAGS DE BEAM-HINGE (MI,VI,NI NO
055700*    NO 1 E MK,VK,NK NO NO 2, NESSA ORDEM - VER NORMA NCE-11) SAO
055800*    COPIADOS UM A UM POIS O COMPILADOR DESTE SETOR NAO ACEITA
055900*    MOVE DE GRUPO ENTRE DUAS TABELAS OCCURS DE TAMANHOS DIFERENTES
056000 0210-GRAVA-BARRA-TABELA.
056100     MOVE BEAM-LABEL TO BT-LABEL (WS-BEAM-COUNT).
056200     MOVE BEAM-TYPE  TO BT-TIPO  (WS-BEAM-COUNT).
056300     MOVE BEAM-N1    TO BT-N1    (WS-BEAM-COUNT).
056400     MOVE BEAM-N2    TO BT-N2    (WS-BEAM-COUNT).
056500     MOVE BEAM-MASS  TO BT-MASSA (WS-BEAM-COUNT).
056600     MOVE BEAM-EA    TO BT-EA    (WS-BEAM-COUNT).
056700     MOVE BEAM-EI    TO BT-EI    (WS-BEAM-COUNT).
056800     MOVE BEAM-GAS   TO BT-GAS   (WS-BEAM-COUNT).
056900     MOVE BEAM-VI    TO BT-VI    (WS-BEAM-COUNT).
057000     MOVE BEAM-VK    TO BT-VK    (WS-BEAM-COUNT).
057100     MOVE BEAM-NI    TO BT-NI    (WS-BEAM-COUNT).
057200     MOVE BEAM-NK    TO BT-NK    (WS-BEAM-COUNT).
057300     MOVE BEAM-HINGE (1) TO BT-ROTULAS (WS-BEAM-COUNT 1).
057400     MOVE BEAM-HINGE (2) TO BT-ROTULAS (WS-BEAM-COUNT 2).
057500     MOVE BEAM-HINGE (3) TO BT-ROTULAS (WS-BEAM-COUNT 3).
057600     MOVE BEAM-HINGE (4) TO BT-ROTULAS (WS-BEAM-COUNT 4).
057700     MOVE BEAM-HINGE (5) TO BT-ROTULAS (WS-BEAM-COUNT 5).
057800     MOVE BEAM-HINGE (6) TO BT-ROTULAS (WS-BEAM-COUNT 6).
057900     MOVE ZERO TO BT-NI-RES (WS-BEAM-COUNT).
058000     MOVE ZERO TO BT-VI-RES (WS-BEAM-COUNT).
058100     MOVE ZERO TO BT-MI-RES (WS-BEAM-COUNT).
058200     MOVE ZERO TO BT-NK-RES (WS-BEAM-COUNT).
058300     MOVE ZERO TO BT-VK-RES (WS-BEAM-COUNT).
058400     MOVE ZERO TO BT-MK-RES (WS-BEAM-COUNT).
058500
058600*----------------------------------------------------------------*
058700* 0300  NUMERACAO DOS GRAUS DE LIBERDADE (PASSO 2)               *
058800*----------------------------------------------------------------*
058900 0300-NUMERA-GDL.
059000     MOVE ZERO TO WS-GDL-CONTADOR.
059100     PERFORM 0310-NUMERA-UM-NO
059200         VARYING WS-NO-IX FROM 1 BY 1
059300         UNTIL WS-NO-IX > WS-NODE-COUNT.
059400     MOVE WS-GDL-CONTADOR TO WS-TOTAL-GDL.
059500     IF WS-TOTAL-GDL = ZERO
059600        DISPLAY
059700           'JBSOLVE-COB: ERRO - NENHUM GDL LIVRE (SEM VINCULOS)'
059800        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
059900        STOP RUN.
060000 0300-EXIT.
060100     EXIT.
060200
060300*    SO RECEBE NUMERO DE GDL O DESLOCAMENTO "LIVRE" (CX/CZ/CR='N')
060400*    - O RESTRITO (='Y') FICA COM GDL=ZERO, QUE AS ROTINAS DE
060500*    MONTAGEM (0451/0452) E RECUPERACAO (0610) USAM COMO SENTINELA
060600*    PARA "NAO ENTRA NO SISTEMA K.D=P"
060700 0310-NUMERA-UM-NO.
060800     IF NT-CX (WS-NO-IX) = 'N'
060900        ADD 1 TO WS-GDL-CONTADOR
061000        MOVE WS-GDL-CONTADOR TO NT-GX (WS-NO-IX)
061100     ELSE
061200        MOVE ZERO TO NT-GX (WS-NO-IX)
061300     END-IF.
061400     IF NT-CZ (WS-NO-IX) = 'N'
061500        ADD 1 TO WS-GDL-CONTADOR
061600        MOVE WS-GDL-CONTADOR TO NT-GZ (WS-NO-IX)
061700     ELSE
061800        MOVE ZERO TO NT-GZ (WS-NO-IX)
061900     END-IF.
062000     IF NT-CR (WS-NO-IX) = 'N'
062100        ADD 1 TO WS-GDL-CONTADOR
062200        MOVE WS-GDL-CONTADOR TO NT-GR (WS-NO-IX)
062300     ELSE
062400        MOVE ZERO TO NT-GR (WS-NO-IX)
062500     END-IF.
062600
062700*----------------------------------------------------------------*
062800* 0400  MONTAGEM DO SISTEMA GLOBAL K / P (PASSO 3)               *
062900*----------------------------------------------------------------*
063000 0400-MONTA-SISTEMA.
063100     PERFORM 0405-ZERA-MATRIZ-GLOBAL
063200         VARYING WS-AS-I FROM 1 BY 1
063300         UNTIL WS-AS-I > WS-TOTAL-GDL.
063400     PERFORM 0401-PROCESSA-UMA-BARRA
063500         VARYING WS-BARRA-IX FROM 1 BY 1
063600         UNTIL WS-BARRA-IX > WS-BEAM-COUNT.
063700     PERFORM 0460-MONTA-CARGAS-NODAIS
063800         VARYING WS-NO-IX FROM 1 BY 1
063900         UNTIL WS-NO-IX > WS-NODE-COUNT.
064000 0400-EXIT.
064100     EXIT.
064200
064300*    LIMPA K E P ANTES DE ACUMULAR AS CONTRIBUICOES DE CADA BARRA -
064400*    INDISPENSAVEL PORQUE WORKING-STORAGE NAO GARANTE ZERO ENTRE
064500*    DUAS EXECUCOES DO JCL (A AREA PODE TER LIXO DE UM JOB ANTERIOR
064600*    NA MESMA REGIAO, A DEPENDER DO SISTEMA OPERACIONAL)
064700 0405-ZERA-MATRIZ-GLOBAL.
064800     MOVE ZERO TO GP-ENTRY (WS-AS-I).
064900     PERFORM 0406-ZERA-COLUNA
065000         VARYING WS-AS-J FROM 1 BY 1
065100         UNTIL WS-AS-J > WS-TOTAL-GDL.
065200
065300 0406-ZERA-COLUNA.
065400     MOVE ZERO TO GK-COLUNA (WS-AS-I WS-AS-J).
065500
065600*    PASSO 3 POR BARRA: RIGIDEZ LOCAL (0415), TRANSFORMACAO PARA
065700*    GLOBAL (0440) E ACUMULACAO NA MATRIZ/VETOR GLOBAIS (0450) -
065800*    A ORDEM NAO PODE MUDAR, POIS 0450 PRECISA DOS GDL GLOBAIS
065900*    MONTADOS LOGO ABAIXO ANTES DE SOMAR SG/LG EM K/P
066000 0401-PROCESSA-UMA-BARRA.
066100     PERFORM 0415-CALCULA-RIGIDEZ-LOCAL THRU 0415-EXIT.
066200     PERFORM 0440-TRANSFORMA-ELEMENTO THRU 0440-EXIT.
066300     MOVE NT-GX (BT-N1 (WS-BARRA-IX)) TO WS-GDL-ENTRY (1).
066400     MOVE NT-GZ (BT-N1 (WS-BARRA-IX)) TO WS-GDL-ENTRY (2).
066500     MOVE NT-GR (BT-N1 (WS-BARRA-IX)) TO WS-GDL-ENTRY (3).
066600     MOVE NT-GX (BT-N2 (WS-BARRA-IX)) TO WS-GDL-ENTRY (4).
066700     MOVE NT-GZ (BT-N2 (WS-BARRA-IX)) TO WS-GDL-ENTRY (5).
066800     MOVE NT-GR (BT-N2 (WS-BARRA-IX)) TO WS-GDL-ENTRY (6).
066900     PERFORM 0450-ACUMULA-MATRIZ-GLOBAL THRU 0450-EXIT.
067000
067100*----------------------------------------------------------------*
067200* 0415  RIGIDEZ LOCAL DA BARRA CORRENTE (SL, LL) - GEOMETRIA,    *
067300*       DESPACHO POR TIPO E CONDENSACAO DE ROTULA INTERNA        *
067400*----------------------------------------------------------------*
067500 0415-CALCULA-RIGIDEZ-LOCAL.
067600     PERFORM 0416-CALCULA-GEOMETRIA.
067700     MOVE ZERO TO WS-LL-VETOR.
067800     PERFORM 0417-ZERA-SL
067900         VARYING WS-MU-I FROM 1 BY 1
068000         UNTIL WS-MU-I > 6.
068100     IF BT-E-TRUSS (WS-BARRA-IX)
068200        PERFORM 0418-RIGIDEZ-TRUSS
068300     ELSE
068400        IF BT-E-EBSBEAM (WS-BARRA-IX)
068500           PERFORM 0419-CALCULA-PSI
068600           PERFORM 0420-RIGIDEZ-EBSBEAM
068700        ELSE
068800           MOVE 1 TO WS-PSI
068900           PERFORM 0421-RIGIDEZ-EBBEAM
069000        END-IF
069100     END-IF.
069200     PERFORM 0422-IDENTIFICA-ROTULAS THRU 0422-EXIT.
069300     IF WS-HN > 0
069400        PERFORM 0425-CONDENSA-ROTULA THRU 0425-EXIT
069500     END-IF.
069600 0415-EXIT.
069700     EXIT.
069800
069900*    PROJECOES DA BARRA NOS EIXOS GLOBAIS (DX,DZ), COMPRIMENTO L
070000*    (VIA RAIZ QUADRADA DE L2 EM 9100, POIS O COMPILADOR NAO TEM
070100*    SQRT INTRINSECA) E OS COSSENOS DIRETORES COS-ALFA/SEN-ALFA
070200*    USADOS NA MATRIZ DE ROTACAO A (0441). REPETIDA TAMBEM EM 0820
070300*    PARA AS REACOES, POIS A BARRA JA NAO TEM MAIS SL/LL NA MAO A
070400*    ESSA ALTURA DO PROGRAMA
070500 0416-CALCULA-GEOMETRIA.
070600     COMPUTE WS-BARRA-DX =
070700         NT-X (BT-N2 (WS-BARRA-IX)) - NT-X (BT-N1 (WS-BARRA-IX)).
070800     COMPUTE WS-BARRA-DZ =
070900         NT-Z (BT-N2 (WS-BARRA-IX)) - NT-Z (BT-N1 (WS-BARRA-IX)).
071000     COMPUTE WS-BARRA-L2 =
071100         (WS-BARRA-DX * WS-BARRA-DX) +
071200         (WS-BARRA-DZ * WS-BARRA-DZ).
071300     MOVE WS-BARRA-L2 TO WS-SQRT-X.
071400     PERFORM 9100-RAIZ-QUADRADA THRU 9100-EXIT.
071500     MOVE WS-SQRT-Y TO WS-BARRA-L.
071600     IF WS-BARRA-L = ZERO
071700        DISPLAY 'JBSOLVE-COB: ERRO - BARRA DE COMPRIMENTO NULO'
071800        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
071900        STOP RUN.
072000     COMPUTE WS-COS-ALFA = WS-BARRA-DX / WS-BARRA-L.
072100     COMPUTE WS-SEN-ALFA = WS-BARRA-DZ / WS-BARRA-L.
072200
072300*    ZERA A MATRIZ DE RIGIDEZ LOCAL 6X6 ANTES DE CADA BARRA - SO
072400*    ALGUMAS CELULAS SAO PREENCHIDAS PELAS ROTINAS 0418/0421 (AS
072500*    DEMAIS FICAM LEGITIMAMENTE NULAS PARA O TIPO DE ELEMENTO)
072600 0417-ZERA-SL.
072700     PERFORM 0417-B-ZERA-SL-COL
072800         VARYING WS-MU-J FROM 1 BY 1
072900         UNTIL WS-MU-J > 6.
073000
073100 0417-B-ZERA-SL-COL.
073200     MOVE ZERO TO WS-SL-COLUNA (WS-MU-I WS-MU-J).
073300
073400*    ELEMENTO DE TRELICA (TRUSS) - SOMENTE RIGIDEZ AXIAL, SEM LL
073500 0418-RIGIDEZ-TRUSS.
073600     COMPUTE WS-SL-COLUNA (1 1) = BT-EA (WS-BARRA-IX) /
073700         WS-BARRA-L.
073800     COMPUTE WS-SL-COLUNA (4 4) = BT-EA (WS-BARRA-IX) /
073900         WS-BARRA-L.
074000     COMPUTE WS-SL-COLUNA (1 4) = 0 - (BT-EA (WS-BARRA-IX) /
074100         WS-BARRA-L).
074200     COMPUTE WS-SL-COLUNA (4 1) = 0 - (BT-EA (WS-BARRA-IX) /
074300         WS-BARRA-L).
074400
074500*    FATOR PSI DE CISALHAMENTO (SOMENTE EBSBEAM)
074600*    PSI = 1/(1+12EI/(L2.GAS)) - FATOR DE REDUCAO DE RIGIDEZ A
074700*    FLEXAO POR EFEITO DA DEFORMACAO POR CORTANTE (TIMOSHENKO); SE
074800*    GAS FOR MUITO GRANDE (BARRA PRATICAMENTE RIGIDA AO CISALHA-
074900*    MENTO) PSI TENDE A 1 E AS FORMULAS DE 0421 RECAEM NO EBBEAM
075000 0419-CALCULA-PSI.
075100     COMPUTE WS-PSI =
075200         1 / (1 + ((12 * BT-EI (WS-BARRA-IX)) /
075300         (WS-BARRA-L2 * BT-GAS (WS-BARRA-IX)))).
075400
075500*    ELEMENTO DE PORTICO (EBBEAM) - AXIAL + FLEXAO, COM LL PARA
075600*    CARGA TRANSVERSAL/AXIAL LINEARMENTE VARIAVEL. USADA TAMBEM
075700*    PELO EBSBEAM (0420) APOS CALCULAR O FATOR PSI EM 0419, POIS
075800*    AS FORMULAS SAO AS MESMAS COM PSI=1 NO CASO SEM CISALHAMENTO
075900 0421-RIGIDEZ-EBBEAM.
076000*    BLOCO AXIAL (GDL 1 E 4) - IDENTICO AO DO TRUSS (0418); O
076100*    PORTICO SO DIFERE DA TRELICA NOS GDL DE FLEXAO (2,3,5,6)
076200     COMPUTE WS-SL-COLUNA (1 1) =
076300         BT-EA (WS-BARRA-IX) / WS-BARRA-L.
076400     COMPUTE WS-SL-COLUNA (4 4) =
076500         BT-EA (WS-BARRA-IX) / WS-BARRA-L.
076600     COMPUTE WS-SL-COLUNA (1 4) =
076700         0 - (BT-EA (WS-BARRA-IX) / WS-BARRA-L).
076800     COMPUTE WS-SL-COLUNA (4 1) =
076900         0 - (BT-EA (WS-BARRA-IX) / WS-BARRA-L).
077000*    BLOCO DE FLEXAO (GDL 2,3,5,6) - RIGIDEZ CLASSICA DE VIGA DE
077100*    EULER-BERNOULLI PONDERADA PELO FATOR PSI (=1 NO PROPRIO
077200*    EBBEAM, CALCULADO EM 0419 QUANDO VEM DO EBSBEAM); A MATRIZ E
077300*    SIMETRICA, POR ISSO VARIAS CELULAS ABAIXO SO COPIAM A JA
077400*    CALCULADA EM VEZ DE REFAZER A CONTA
077500     COMPUTE WS-SL-COLUNA (2 2) =
077600         WS-PSI * 12 * BT-EI (WS-BARRA-IX) /
077700         (WS-BARRA-L * WS-BARRA-L2).
077800     COMPUTE WS-SL-COLUNA (5 5) =
077900         WS-SL-COLUNA (2 2).
078000     COMPUTE WS-SL-COLUNA (2 3) =
078100         0 - (WS-PSI * 6 * BT-EI (WS-BARRA-IX) / WS-BARRA-L2).
078200     COMPUTE WS-SL-COLUNA (3 2) = WS-SL-COLUNA (2 3).
078300     COMPUTE WS-SL-COLUNA (2 6) = WS-SL-COLUNA (2 3).
078400     COMPUTE WS-SL-COLUNA (6 2) = WS-SL-COLUNA (2 3).
078500     COMPUTE WS-SL-COLUNA (2 5) = 0 - WS-SL-COLUNA (2 2).
078600     COMPUTE WS-SL-COLUNA (5 2) = WS-SL-COLUNA (2 5).
078700     COMPUTE WS-SL-COLUNA (3 3) =
078800         (1 + (3 * WS-PSI)) * BT-EI (WS-BARRA-IX) / WS-BARRA-L.
078900     COMPUTE WS-SL-COLUNA (6 6) = WS-SL-COLUNA (3 3).
079000     COMPUTE WS-SL-COLUNA (3 5) =
079100         WS-PSI * 6 * BT-EI (WS-BARRA-IX) / WS-BARRA-L2.
079200     COMPUTE WS-SL-COLUNA (5 3) = WS-SL-COLUNA (3 5).
079300     COMPUTE WS-SL-COLUNA (5 6) = 0 - WS-SL-COLUNA (3 5).
079400     COMPUTE WS-SL-COLUNA (6 5) = WS-SL-COLUNA (5 6).
079500     COMPUTE WS-SL-COLUNA (3 6) =
079600         ((3 * WS-PSI) - 1) * BT-EI (WS-BARRA-IX) / WS-BARRA-L.
079700     COMPUTE WS-SL-COLUNA (6 3) = WS-SL-COLUNA (3 6).
079800*    VETOR DE ENGASTAMENTO PERFEITO LL - CARGA AXIAL (N) E
079900*    TRANSVERSAL (V) LINEARMENTE DISTRIBUIDAS ENTRE OS VALORES NI/
080000*    NK E VI/VK LIDOS DE BEAMS.DAT; SINAL NEGATIVO PORQUE LL
080100*    REPRESENTA REACAO DE ENGASTAMENTO (OPOSTA A CARGA APLICADA)
080200     COMPUTE WS-LL-ENTRY (1) =
080300         0 - (((2 * BT-NI (WS-BARRA-IX)) +
080400         BT-NK (WS-BARRA-IX)) * WS-BARRA-L / 6).
080500     COMPUTE WS-LL-ENTRY (4) =
080600         0 - ((BT-NI (WS-BARRA-IX) +
080700         (2 * BT-NK (WS-BARRA-IX))) * WS-BARRA-L / 6).
080800     COMPUTE WS-LL-ENTRY (2) =
080900         0 - ((WS-BARRA-L / 60) *
081000         ((21 * BT-VI (WS-BARRA-IX)) +
081100         (9 * BT-VK (WS-BARRA-IX)))).
081200     COMPUTE WS-LL-ENTRY (5) =
081300         0 - ((WS-BARRA-L / 60) *
081400         ((9 * BT-VI (WS-BARRA-IX)) +
081500         (21 * BT-VK (WS-BARRA-IX)))).
081600     COMPUTE WS-LL-ENTRY (3) =
081700         (WS-BARRA-L2 / 60) *
081800         ((3 * BT-VI (WS-BARRA-IX)) +
081900         (2 * BT-VK (WS-BARRA-IX))).
082000     COMPUTE WS-LL-ENTRY (6) =
082100         0 - ((WS-BARRA-L2 / 60) *
082200         ((2 * BT-VI (WS-BARRA-IX)) +
082300         (3 * BT-VK (WS-BARRA-IX)))).
082400
082500*    EBSBEAM = EBBEAM COM FATOR PSI JA CALCULADO EM 0419, MAIS
082600*    O TERMO TRANSVERSAL DA CARGA PONDERADO POR PSI (P1 x P2)
082700 0420-RIGIDEZ-EBSBEAM.
082800     PERFORM 0421-RIGIDEZ-EBBEAM.
082900*    WS-LG-ENTRY (1)/(2) SAO USADOS AQUI SOMENTE COMO VARIAVEIS DE
083000*    TRABALHO (MEDIA E SEMI-DIFERENCA DE VI/VK) - NADA A VER COM A
083100*    CARGA GLOBAL DE MESMO NOME CALCULADA MAIS TARDE EM 0440; SAO
083200*    REZERADOS NO FIM DO PARAGRAFO PARA NAO CONFUNDIR O CHAMADOR
083300     COMPUTE WS-LG-ENTRY (1) = (BT-VI (WS-BARRA-IX) +
083400         BT-VK (WS-BARRA-IX)) / 2.
083500     COMPUTE WS-LG-ENTRY (2) = (BT-VK (WS-BARRA-IX) -
083600         BT-VI (WS-BARRA-IX)) / 2.
083700     COMPUTE WS-LL-ENTRY (2) =
083800         0 - ((WS-BARRA-L / 60) *
083900         ((30 * WS-LG-ENTRY (1)) -
084000         ((10 + (2 * WS-PSI)) * WS-LG-ENTRY (2)))).
084100     COMPUTE WS-LL-ENTRY (5) =
084200         0 - ((WS-BARRA-L / 60) *
084300         ((30 * WS-LG-ENTRY (1)) +
084400         ((10 + (2 * WS-PSI)) * WS-LG-ENTRY (2)))).
084500     COMPUTE WS-LL-ENTRY (3) =
084600         0 - ((WS-BARRA-L / 60) *
084700         ((0 - (5 * WS-BARRA-L) * WS-LG-ENTRY (1)) +
084800         (WS-BARRA-L * WS-PSI * WS-LG-ENTRY (2)))).
084900     COMPUTE WS-LL-ENTRY (6) =
085000         0 - ((WS-BARRA-L / 60) *
085100         ((5 * WS-BARRA-L * WS-LG-ENTRY (1)) +
085200         (WS-BARRA-L * WS-PSI * WS-LG-ENTRY (2)))).
085300     MOVE ZERO TO WS-LG-ENTRY (1).
085400     MOVE ZERO TO WS-LG-ENTRY (2).
085500
085600*----------------------------------------------------------------*
085700* 0422  IDENTIFICACAO DAS POSICOES ROTULADAS (CONJUNTO A) E NAO  *
085800*       ROTULADAS (CONJUNTO B) DENTRE AS 6 POSICOES LOCAIS       *
085900*----------------------------------------------------------------*
086000 0422-IDENTIFICA-ROTULAS.
086100     MOVE ZERO TO WS-HN.
086200     MOVE ZERO TO WS-NB.
086300     PERFORM 0423-TESTA-POSICAO
086400         VARYING WS-MU-I FROM 1 BY 1
086500         UNTIL WS-MU-I > 6.
086600 0422-EXIT.
086700     EXIT.
086800
086900 0423-TESTA-POSICAO.
087000     IF BT-ROTULAS (WS-BARRA-IX WS-MU-I) = 'Y'
087100        ADD 1 TO WS-HN
087200        ADD 1 TO WS-TOTAL-ROTULAS
087300        MOVE 'Y' TO WS-HOUVE-ROTULA
087400        MOVE WS-MU-I TO WS-A-POS (WS-HN)
087500     ELSE
087600        ADD 1 TO WS-NB
087700        MOVE WS-MU-I TO WS-B-POS (WS-NB)
087800     END-IF.
087900
088000*----------------------------------------------------------------*
088100* 0425  CONDENSACAO ESTATICA DA ROTULA INTERNA (MATRIZ REDUZIDA) *
088200*----------------------------------------------------------------*
088300 0425-CONDENSA-ROTULA.
088400     PERFORM 0426-MONTA-KAA
088500         VARYING WS-GJ-I FROM 1 BY 1
088600         UNTIL WS-GJ-I > WS-HN.
088700*    GUARDA KAB (BLOCO A x B DE SL) ENQUANTO SL AINDA NAO FOI
088800*    ALTERADO POR 0429/0430 - NECESSARIO PARA A RECUPERACAO DA
088900*    ROTULA EM 0711 (CHAMADO NCE-2001/158)
089000     PERFORM 0426-C-MONTA-KAB
089100         VARYING WS-GJ-I FROM 1 BY 1
089200         UNTIL WS-GJ-I > WS-HN.
089300     PERFORM 0427-MONTA-PA
089400         VARYING WS-GJ-I FROM 1 BY 1
089500         UNTIL WS-GJ-I > WS-HN.
089600     PERFORM 9200-INVERTE-KAA THRU 9200-EXIT.
089700     PERFORM 0428-CALCULA-U
089800         VARYING WS-GJ-I FROM 1 BY 1
089900         UNTIL WS-GJ-I > WS-HN.
090000     PERFORM 0429-REDUZ-LINHA-B
090100         VARYING WS-MU-I FROM 1 BY 1
090200         UNTIL WS-MU-I > WS-NB.
090300     PERFORM 0430-ZERA-POSICAO-A
090400         VARYING WS-MU-I FROM 1 BY 1
090500         UNTIL WS-MU-I > WS-HN.
090600 0425-EXIT.
090700     EXIT.
090800
090900*    KAA(I,J) = SL(A-POS(I), A-POS(J)) - SUBMATRIZ DE SL RESTRITA
091000*    AS POSICOES ROTULADAS (CONJUNTO A), A UNICA QUE PRECISA SER
091100*    INVERTIDA (9200) PARA A CONDENSACAO ESTATICA
091200 0426-MONTA-KAA.
091300     PERFORM 0426-B-MONTA-KAA-COL
091400         VARYING WS-GJ-J FROM 1 BY 1
091500         UNTIL WS-GJ-J > WS-HN.
091600
091700 0426-B-MONTA-KAA-COL.
091800     MOVE WS-SL-COLUNA (WS-A-POS (WS-GJ-I) WS-A-POS (WS-GJ-J))
091900         TO WS-KAA-COLUNA (WS-GJ-I WS-GJ-J).
092000
092100*    KAB(I,J) = SL(A-POS(I), B-POS(J)) - COPIA FEITA ANTES QUE
092200*    0429/0430 REESCREVAM SL (CHAMADO NCE-2001/158)
092300 0426-C-MONTA-KAB.
092400     PERFORM 0426-D-MONTA-KAB-COL
092500         VARYING WS-MU-J FROM 1 BY 1
092600         UNTIL WS-MU-J > WS-NB.
092700
092800 0426-D-MONTA-KAB-COL.
092900     MOVE WS-SL-COLUNA (WS-A-POS (WS-GJ-I) WS-B-POS (WS-MU-J))
093000         TO WS-KAB-COLUNA (WS-GJ-I WS-MU-J).
093100
093200*    PA(I) = LL(A-POS(I)) - PARCELA DO VETOR DE ENGASTAMENTO NAS
093300*    POSICOES ROTULADAS; GUARDADO A PARTE PORQUE 0430 VAI ZERAR LL
093400*    NESSAS POSICOES E PA E NECESSARIO INTEIRO EM 0710
093500 0427-MONTA-PA.
093600     MOVE WS-LL-ENTRY (WS-A-POS (WS-GJ-I)) TO
093700         WS-PA-ENTRY (WS-GJ-I).
093800
093900*    U = INV(KAA) x PA - USADO PARA REDUZIR AS LINHAS B (KRED E
094000*    PRED) E, MAIS TARDE, NA RECUPERACAO DA ROTULA (0710)
094100 0428-CALCULA-U.
094200     MOVE ZERO TO WS-U-ENTRY (WS-GJ-I).
094300     PERFORM 0428-B-SOMA-U
094400         VARYING WS-GJ-J FROM 1 BY 1
094500         UNTIL WS-GJ-J > WS-HN.
094600
094700 0428-B-SOMA-U.
094800     COMPUTE WS-U-ENTRY (WS-GJ-I) = WS-U-ENTRY (WS-GJ-I) +
094900         (WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-J) *
095000         WS-PA-ENTRY (WS-GJ-J)).
095100
095200*    KRED(B,B) = KBB - KBA x INV(KAA) x KAB  /  PRED(B) = PB -
095300*    KBA x INV(KAA) x PA, GRAVADOS DE VOLTA EM SL/LL NAS
095400*    POSICOES B (AS POSICOES A SAO ANULADAS EM 0430)
095500 0429-REDUZ-LINHA-B.
095600     MOVE ZERO TO WS-CH-SOMA.
095700     PERFORM 0429-B-SOMA-KBA-U
095800         VARYING WS-GJ-I FROM 1 BY 1
095900         UNTIL WS-GJ-I > WS-HN.
096000     COMPUTE WS-LL-ENTRY (WS-B-POS (WS-MU-I)) =
096100         WS-LL-ENTRY (WS-B-POS (WS-MU-I)) - WS-CH-SOMA.
096200     PERFORM 0429-C-REDUZ-KBB
096300         VARYING WS-MU-J FROM 1 BY 1
096400         UNTIL WS-MU-J > WS-NB.
096500
096600*    KBA(B-POS(MU-I), A-POS(GJ-I)) x U(GJ-I), SOMADO SOBRE GJ-I -
096700*    WS-CH-SOMA AQUI E LOCAL A ESTA CHAMADA DE 0429-REDUZ-LINHA-B,
096800*    ZERADO NO INICIO DAQUELE PARAGRAFO, SEM RELACAO COM O USO
096900*    HOMONIMO NO CHOLESKY (0500 EM DIANTE)
097000 0429-B-SOMA-KBA-U.
097100     COMPUTE WS-CH-SOMA = WS-CH-SOMA +
097200         (WS-SL-COLUNA (WS-B-POS (WS-MU-I) WS-A-POS (WS-GJ-I))
097300         * WS-U-ENTRY (WS-GJ-I)).
097400
097500 0429-C-REDUZ-KBB.
097600     PERFORM 0429-D-SOMA-KBA-KAAINV-KAB
097700         VARYING WS-GJ-I FROM 1 BY 1
097800         UNTIL WS-GJ-I > WS-HN.
097900
098000 0429-D-SOMA-KBA-KAAINV-KAB.
098100     MOVE ZERO TO WS-GJ-PIVO.
098200     PERFORM 0429-E-SOMA-TERMO
098300         VARYING WS-GJ-K FROM 1 BY 1
098400         UNTIL WS-GJ-K > WS-HN.
098500     COMPUTE WS-SL-COLUNA
098600         (WS-B-POS (WS-MU-I) WS-B-POS (WS-MU-J)) =
098700         WS-SL-COLUNA
098800         (WS-B-POS (WS-MU-I) WS-B-POS (WS-MU-J)) - WS-GJ-PIVO.
098900
099000*    TERMO (MU-I,MU-J) DO PRODUTO TRIPLO KBA x INV(KAA) x KAB,
099100*    SOMADO SOBRE GJ-I E GJ-K - WS-GJ-PIVO NAO GUARDA UM PIVO DE
099200*    GAUSS AQUI, E SO ACUMULADOR DE SOMA (NOME HERDADO DA ROTINA
099300*    9210, ONDE A VARIAVEL TEM ESSE PAPEL)
099400 0429-E-SOMA-TERMO.
099500     COMPUTE WS-GJ-PIVO = WS-GJ-PIVO +
099600         (WS-SL-COLUNA (WS-B-POS (WS-MU-I) WS-A-POS (WS-GJ-I)) *
099700         WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-K) *
099800         WS-SL-COLUNA (WS-A-POS (WS-GJ-K) WS-B-POS (WS-MU-J))).
099900
100000*    ANULA AS LINHAS E COLUNAS ROTULADAS DE SL E O TERMO LL
100100*    CORRESPONDENTE - O ESFORCO FICA LIBERADO NAQUELA POSICAO
100200 0430-ZERA-POSICAO-A.
100300     MOVE ZERO TO WS-LL-ENTRY (WS-A-POS (WS-MU-I)).
100400     PERFORM 0430-B-ZERA-LINHA-COLUNA
100500         VARYING WS-MU-J FROM 1 BY 1
100600         UNTIL WS-MU-J > 6.
100700
100800 0430-B-ZERA-LINHA-COLUNA.
100900     MOVE ZERO TO WS-SL-COLUNA (WS-A-POS (WS-MU-I) WS-MU-J).
101000     MOVE ZERO TO WS-SL-COLUNA (WS-MU-J WS-A-POS (WS-MU-I)).
101100
101200*----------------------------------------------------------------*
101300* 0440  TRANSFORMACAO DO ELEMENTO PARA COORDENADAS GLOBAIS:     *
101400*       SG = AT x SL x A   /   LG = AT x LL                     *
101500*----------------------------------------------------------------*
101600 0440-TRANSFORMA-ELEMENTO.
101700     PERFORM 0441-MONTA-MATRIZ-A
101800         VARYING WS-MU-I FROM 1 BY 1
101900         UNTIL WS-MU-I > 6.
102000     PERFORM 0442-MULTIPLICA-AT-SL
102100         VARYING WS-MU-I FROM 1 BY 1
102200         UNTIL WS-MU-I > 6
102300         AFTER WS-MU-J FROM 1 BY 1
102400         UNTIL WS-MU-J > 6.
102500     PERFORM 0443-MULTIPLICA-TEMP-A
102600         VARYING WS-MU-I FROM 1 BY 1
102700         UNTIL WS-MU-I > 6
102800         AFTER WS-MU-J FROM 1 BY 1
102900         UNTIL WS-MU-J > 6.
103000     MOVE WS-LL-VETOR TO WS-VETOR-ENTRADA.
103100     PERFORM 9300-TRANSPOE-MULTIPLICA THRU 9300-EXIT.
103200     MOVE WS-VETOR-SAIDA TO WS-LG-VETOR.
103300 0440-EXIT.
103400     EXIT.
103500
103600*    MATRIZ A (6X6) - DOIS BLOCOS 3X3 DE ROTACAO, UM POR NO
103700*    (LOCAL=GLOBAL ROTACIONADO DE ALFA); OS GDL DE ROTACAO (3 E 6)
103800*    NAO GIRAM (BLOCO IDENTIDADE 1), SO OS DE TRANSLACAO (1,2 E
103900*    4,5) ACOMPANHAM COS-ALFA/SEN-ALFA - CHAMADA COM WS-MU-I
104000*    VARIANDO 1 A 6 (UMA LINHA DE A POR CHAMADA)
104100 0441-MONTA-MATRIZ-A.
104200     PERFORM 0441-B-ZERA-A-COL
104300         VARYING WS-MU-J FROM 1 BY 1
104400         UNTIL WS-MU-J > 6.
104500     EVALUATE WS-MU-I
104600         WHEN 1
104700             MOVE WS-COS-ALFA TO WS-A-COLUNA (1 1)
104800             MOVE WS-SEN-ALFA TO WS-A-COLUNA (1 2)
104900         WHEN 2
105000             COMPUTE WS-A-COLUNA (2 1) = 0 - WS-SEN-ALFA
105100             MOVE WS-COS-ALFA TO WS-A-COLUNA (2 2)
105200         WHEN 3
105300             MOVE 1 TO WS-A-COLUNA (3 3)
105400         WHEN 4
105500             MOVE WS-COS-ALFA TO WS-A-COLUNA (4 4)
105600             MOVE WS-SEN-ALFA TO WS-A-COLUNA (4 5)
105700         WHEN 5
105800             COMPUTE WS-A-COLUNA (5 4) = 0 - WS-SEN-ALFA
105900             MOVE WS-COS-ALFA TO WS-A-COLUNA (5 5)
106000         WHEN 6
106100             MOVE 1 TO WS-A-COLUNA (6 6)
106200     END-EVALUATE.
106300
106400 0441-B-ZERA-A-COL.
106500     MOVE ZERO TO WS-A-COLUNA (WS-MU-I WS-MU-J).
106600
106700*    TEMP = TRANSPOSTA(A) x SL
106800*    (PRIMEIRO FATOR DA TRANSFORMACAO SG=AT.SL.A - FEITO EM DOIS
106900*    PRODUTOS SEPARADOS, ESTE E 0443, POIS O COMPILADOR NAO TEM
107000*    MULTIPLICACAO DE MATRIZ EM UM SO COMANDO)
107100 0442-MULTIPLICA-AT-SL.
107200     MOVE ZERO TO WS-TEMP-COLUNA (WS-MU-I WS-MU-J).
107300     PERFORM 0442-B-SOMA-TERMO
107400         VARYING WS-MU-K FROM 1 BY 1
107500         UNTIL WS-MU-K > 6.
107600
107700 0442-B-SOMA-TERMO.
107800     COMPUTE WS-TEMP-COLUNA (WS-MU-I WS-MU-J) =
107900         WS-TEMP-COLUNA (WS-MU-I WS-MU-J) +
108000         (WS-A-COLUNA (WS-MU-K WS-MU-I) *
108100         WS-SL-COLUNA (WS-MU-K WS-MU-J)).
108200
108300*    SG = TEMP x A
108400*    (SEGUNDO FATOR - COMPLETA A TRANSFORMACAO INICIADA EM 0442;
108500*    SG E SIMETRICA SE SL FOR SIMETRICA, O QUE JA E GARANTIDO
108600*    PELAS FORMULAS DE 0418/0421)
108700 0443-MULTIPLICA-TEMP-A.
108800     MOVE ZERO TO WS-SG-COLUNA (WS-MU-I WS-MU-J).
108900     PERFORM 0443-B-SOMA-TERMO
109000         VARYING WS-MU-K FROM 1 BY 1
109100         UNTIL WS-MU-K > 6.
109200
109300 0443-B-SOMA-TERMO.
109400     COMPUTE WS-SG-COLUNA (WS-MU-I WS-MU-J) =
109500         WS-SG-COLUNA (WS-MU-I WS-MU-J) +
109600         (WS-TEMP-COLUNA (WS-MU-I WS-MU-K) *
109700         WS-A-COLUNA (WS-MU-K WS-MU-J)).
109800
109900*----------------------------------------------------------------*
110000* 0450  ACUMULACAO DE SG/LG NA MATRIZ E VETOR GLOBAIS (K,P)      *
110100*----------------------------------------------------------------*
110200 0450-ACUMULA-MATRIZ-GLOBAL.
110300     PERFORM 0451-ACUMULA-CELULA
110400         VARYING WS-MU-I FROM 1 BY 1
110500         UNTIL WS-MU-I > 6
110600         AFTER WS-MU-J FROM 1 BY 1
110700         UNTIL WS-MU-J > 6.
110800     PERFORM 0452-ACUMULA-CARGA
110900         VARYING WS-MU-I FROM 1 BY 1
111000         UNTIL WS-MU-I > 6.
111100 0450-EXIT.
111200     EXIT.
111300
111400*    SO ACUMULA EM K SE AS DUAS PONTAS FOREM GDL LIVRES (>0) - UMA
111500*    CELULA TOCANDO UM GDL RESTRITO (=ZERO, SENTINELA DE 0310) NAO
111600*    TEM LUGAR NO SISTEMA REDUZIDO QUE O CHOLESKY RESOLVE
111700 0451-ACUMULA-CELULA.
111800     IF WS-GDL-ENTRY (WS-MU-I) > 0
111900        AND WS-GDL-ENTRY (WS-MU-J) > 0
112000        ADD WS-SG-COLUNA (WS-MU-I WS-MU-J) TO
112100            GK-COLUNA (WS-GDL-ENTRY (WS-MU-I)
112200                       WS-GDL-ENTRY (WS-MU-J))
112300     END-IF.
112400
112500*    P = -SOMA(LG) (CONVENCAO DE SINAL: LG E FORCA DE ENGASTAMENTO,
112600*    O VETOR DE CARGA EFETIVO E O SEU OPOSTO - NORMA NCE-07)
112700 0452-ACUMULA-CARGA.
112800     IF WS-GDL-ENTRY (WS-MU-I) > 0
112900        SUBTRACT WS-LG-ENTRY (WS-MU-I) FROM
113000            GP-ENTRY (WS-GDL-ENTRY (WS-MU-I))
113100     END-IF.
113200
113300*----------------------------------------------------------------*
113400* 0460  CARGAS NODAIS APLICADAS DIRETAMENTE (PASSO 3B)           *
113500*----------------------------------------------------------------*
113600 0460-MONTA-CARGAS-NODAIS.
113700     IF NT-GX (WS-NO-IX) > 0
113800        ADD NT-FX (WS-NO-IX) TO
113900            GP-ENTRY (NT-GX (WS-NO-IX))
114000     END-IF.
114100     IF NT-GZ (WS-NO-IX) > 0
114200        ADD NT-FZ (WS-NO-IX) TO
114300            GP-ENTRY (NT-GZ (WS-NO-IX))
114400     END-IF.
114500     IF NT-GR (WS-NO-IX) > 0
114600        ADD NT-M (WS-NO-IX) TO
114700            GP-ENTRY (NT-GR (WS-NO-IX))
114800     END-IF.
114900
115000*----------------------------------------------------------------*
115100* 0500  RESOLUCAO DO SISTEMA K.D=P POR CHOLESKY (PASSO 4)        *
115200*       (DECOMPOSICAO EM ANDAMENTO, SEM PIVOTEAMENTO, SUPONDO    *
115300*       K SIMETRICA E POSITIVA DEFINIDA)                         *
115400*----------------------------------------------------------------*
115500 0500-RESOLVE-CHOLESKY.
115600     PERFORM 0510-DECOMPOE-COLUNA
115700         VARYING WS-CH-K FROM 1 BY 1
115800         UNTIL WS-CH-K > WS-TOTAL-GDL.
115900     PERFORM 0520-SUBSTITUI-FRENTE
116000         VARYING WS-CH-K FROM 1 BY 1
116100         UNTIL WS-CH-K > WS-TOTAL-GDL.
116200     PERFORM 0530-SUBSTITUI-TRAS
116300         VARYING WS-CH-K FROM WS-TOTAL-GDL BY -1
116400         UNTIL WS-CH-K < 1.
116500 0500-EXIT.
116600     EXIT.
116700
116800 0510-DECOMPOE-COLUNA.
116900     MOVE ZERO TO WS-CH-SOMA.
117000     PERFORM 0511-SOMA-DIAGONAL
117100         VARYING WS-CH-J FROM 1 BY 1
117200         UNTIL WS-CH-J >= WS-CH-K.
117300     SUBTRACT WS-CH-SOMA FROM GK-COLUNA (WS-CH-K WS-CH-K).
117400*    CHAVE DE DEPURACAO (UPSI-0) LIGADA NO JCL QUANDO O NCE
117500*    PRECISA ACOMPANHAR A DIAGONAL DO CHOLESKY NUM CASO
117600*    SUSPEITO DE ESTRUTURA MAL VINCULADA, SEM RECOMPILAR
117700     IF CHAVE-DEPURACAO
117800        DISPLAY 'JBSOLVE-COB: CHOLESKY GDL=' WS-CH-K
117900           ' DIAGONAL=' GK-COLUNA (WS-CH-K WS-CH-K)
118000     END-IF.
118100     IF GK-COLUNA (WS-CH-K WS-CH-K) NOT > ZERO
118200        DISPLAY 'JBSOLVE-COB: ERRO - ESTRUTURA INSTAVEL/MAL '
118300           'VINCULADA (DIAGONAL NULA OU NEGATIVA NO CHOLESKY)'
118400        CLOSE NODES-FILE BEAMS-FILE WORK-FILE
118500        STOP RUN.
118600     MOVE GK-COLUNA (WS-CH-K WS-CH-K) TO WS-SQRT-X.
118700     PERFORM 9100-RAIZ-QUADRADA THRU 9100-EXIT.
118800     MOVE WS-SQRT-Y TO GK-COLUNA (WS-CH-K WS-CH-K).
118900     IF WS-CH-K < WS-TOTAL-GDL
119000        PERFORM 0513-ELIMINA-LINHA
119100            VARYING WS-CH-I FROM WS-CH-K BY 1
119200            UNTIL WS-CH-I >= WS-TOTAL-GDL
119300     END-IF.
119400
119500*    SOMA(J=1..K-1) DE L(K,J)^2, A SER SUBTRAIDA DA DIAGONAL K(K,K)
119600*    ANTES DE EXTRAIR A RAIZ - A PROPRIA DEFINICAO DA DECOMPOSICAO
119700*    DE CHOLESKY K=L.LT PARA MATRIZ SIMETRICA POSITIVA DEFINIDA
119800 0511-SOMA-DIAGONAL.
119900     COMPUTE WS-CH-SOMA = WS-CH-SOMA +
120000         (GK-COLUNA (WS-CH-K WS-CH-J) *
120100          GK-COLUNA (WS-CH-K WS-CH-J)).
120200
120300*    ELIMINA-LINHA E CHAMADA COM I COMECANDO EM K E TERMINANDO
120400*    UMA POSICAO ANTES DO TOTAL DE GDL; A LINHA REAL TRATADA E
120500*    I+1 (VARIACAO DE 1 ATE TOTAL-GDL-K, CONVERTIDA ABAIXO)
120600 0513-ELIMINA-LINHA.
120700     COMPUTE WS-CH-I = WS-CH-I + 1.
120800     MOVE ZERO TO WS-CH-SOMA.
120900     PERFORM 0514-SOMA-ELIMINACAO
121000         VARYING WS-CH-J FROM 1 BY 1
121100         UNTIL WS-CH-J >= WS-CH-K.
121200     SUBTRACT WS-CH-SOMA FROM GK-COLUNA (WS-CH-I WS-CH-K).
121300     DIVIDE GK-COLUNA (WS-CH-I WS-CH-K) BY
121400         GK-COLUNA (WS-CH-K WS-CH-K) GIVING
121500         GK-COLUNA (WS-CH-I WS-CH-K).
121600     COMPUTE WS-CH-I = WS-CH-I - 1.
121700
121800*    SOMA(J=1..K-1) DE L(I,J).L(K,J), PARTE DO CALCULO DE L(I,K)
121900 0514-SOMA-ELIMINACAO.
122000     COMPUTE WS-CH-SOMA = WS-CH-SOMA +
122100         (GK-COLUNA (WS-CH-I WS-CH-J) *
122200          GK-COLUNA (WS-CH-K WS-CH-J)).
122300
122400*    SUBSTITUICAO PARA FRENTE: RESOLVE L.Y=P (Y GRAVADO SOBRE P)
122500 0520-SUBSTITUI-FRENTE.
122600     MOVE ZERO TO WS-CH-SOMA.
122700     IF WS-CH-K > 1
122800        PERFORM 0521-SOMA-FRENTE
122900            VARYING WS-CH-J FROM 1 BY 1
123000            UNTIL WS-CH-J >= WS-CH-K
123100     END-IF.
123200     SUBTRACT WS-CH-SOMA FROM GP-ENTRY (WS-CH-K).
123300     DIVIDE GP-ENTRY (WS-CH-K) BY GK-COLUNA (WS-CH-K WS-CH-K)
123400         GIVING GP-ENTRY (WS-CH-K).
123500
123600*    SOMA(J=1..K-1) DE L(K,J).Y(J) - PARTE DA FRENTE DE L.Y=P
123700 0521-SOMA-FRENTE.
123800     COMPUTE WS-CH-SOMA = WS-CH-SOMA +
123900         (GK-COLUNA (WS-CH-K WS-CH-J) * GP-ENTRY (WS-CH-J)).
124000
124100*    SUBSTITUICAO PARA TRAS: RESOLVE LT.D=Y (D GRAVADO SOBRE P)
124200 0530-SUBSTITUI-TRAS.
124300     MOVE ZERO TO WS-CH-SOMA.
124400     IF WS-CH-K < WS-TOTAL-GDL
124500        PERFORM 0531-SOMA-TRAS
124600            VARYING WS-CH-J FROM WS-CH-K BY 1
124700            UNTIL WS-CH-J >= WS-TOTAL-GDL
124800     END-IF.
124900     SUBTRACT WS-CH-SOMA FROM GP-ENTRY (WS-CH-K).
125000     DIVIDE GP-ENTRY (WS-CH-K) BY GK-COLUNA (WS-CH-K WS-CH-K)
125100         GIVING GP-ENTRY (WS-CH-K).
125200
125300*    SOMA(J=K+1..TOTAL-GDL) DE LT(K,J).D(J) - PARTE DO RETORNO DE
125400*    LT.D=Y; O LACO CHAMADOR VARIA WS-CH-J ATE TOTAL-GDL-1, POR
125500*    ISSO O +1/-1 AQUI PARA CHEGAR NA COLUNA REAL TRATADA
125600 0531-SOMA-TRAS.
125700     COMPUTE WS-CH-J = WS-CH-J + 1.
125800     COMPUTE WS-CH-SOMA = WS-CH-SOMA +
125900         (GK-COLUNA (WS-CH-J WS-CH-K) * GP-ENTRY (WS-CH-J)).
126000     COMPUTE WS-CH-J = WS-CH-J - 1.
126100
126200*----------------------------------------------------------------*
126300* 0600  DESLOCAMENTOS NODAIS (PASSO 5)                           *
126400*----------------------------------------------------------------*
126500 0600-BACK-DESLOCAMENTOS.
126600     PERFORM 0610-BACK-UM-NO
126700         VARYING WS-NO-IX FROM 1 BY 1
126800         UNTIL WS-NO-IX > WS-NODE-COUNT.
126900 0600-EXIT.
127000     EXIT.
127100
127200*    GP JA TEM OS DESLOCAMENTOS DEPOIS DO CHOLESKY (0500), EM
127300*    PRECISAO ESTENDIDA (9 CASAS) - AQUI E QUE O RESULTADO VIRA
127400*    CAMPO GRAVADO/IMPRESSO (6 CASAS), POR ISSO O ARREDONDAMENTO
127500*    SO ACONTECE NESTE COMPUTE, E NAO EM NENHUM PASSO ANTERIOR DA
127600*    SE ESPALHA DE VOLTA PARA A TABELA DE NOS PELO INDICE DE GDL
127700*    GRAVADO EM 0310 (GDL=ZERO CONTINUA COM DESLOCAMENTO ZERO)
127800 0610-BACK-UM-NO.
127900     IF NT-GX (WS-NO-IX) > 0
128000        COMPUTE NT-DX (WS-NO-IX) ROUNDED = GP-ENTRY (NT-GX (WS-NO-IX))
128100     ELSE
128200        MOVE ZERO TO NT-DX (WS-NO-IX)
128300     END-IF.
128400     IF NT-GZ (WS-NO-IX) > 0
128500        COMPUTE NT-DZ (WS-NO-IX) ROUNDED = GP-ENTRY (NT-GZ (WS-NO-IX))
128600     ELSE
128700        MOVE ZERO TO NT-DZ (WS-NO-IX)
128800     END-IF.
128900     IF NT-GR (WS-NO-IX) > 0
129000        COMPUTE NT-DR (WS-NO-IX) ROUNDED = GP-ENTRY (NT-GR (WS-NO-IX))
129100     ELSE
129200        MOVE ZERO TO NT-DR (WS-NO-IX)
129300     END-IF.
129400
129500*----------------------------------------------------------------*
129600* 0700  ESFORCOS DE EXTREMIDADE POR BARRA (PASSO 6)              *
129700*----------------------------------------------------------------*
129800 0700-BACK-FORCAS-ELEMENTO.
129900     PERFORM 0705-PROCESSA-BARRA
130000         VARYING WS-BARRA-IX FROM 1 BY 1
130100         UNTIL WS-BARRA-IX > WS-BEAM-COUNT.
130200 0700-EXIT.
130300     EXIT.
130400
130500 0705-PROCESSA-BARRA.
130600*    REFAZ SL/LL (JA CONDENSADOS SE HOUVER ROTULA) E A MATRIZ DE
130700*    TRANSFORMACAO DA BARRA CORRENTE - MESMA ROTINA DA MONTAGEM
130800     PERFORM 0415-CALCULA-RIGIDEZ-LOCAL THRU 0415-EXIT.
130900     PERFORM 0441-MONTA-MATRIZ-A
131000         VARYING WS-MU-I FROM 1 BY 1
131100         UNTIL WS-MU-I > 6.
131200     PERFORM 0706-MONTA-VETOR-GLOBAL-BARRA.
131300     MOVE WS-VG-VETOR TO WS-VETOR-ENTRADA.
131400     PERFORM 9400-MULTIPLICA-MATRIZ-VETOR THRU 9400-EXIT.
131500     MOVE WS-VETOR-SAIDA TO WS-VL-VETOR.
131600     IF WS-HN > 0
131700        PERFORM 0710-RECUPERA-ROTULA THRU 0710-EXIT
131800     END-IF.
131900     PERFORM 0720-RECUPERA-FORCAS THRU 0720-EXIT.
132000     PERFORM 0730-ARMAZENA-RESULTADOS-BARRA.
132100
132200*    VG = DESLOCAMENTOS GLOBAIS DOS DOIS NOS DE EXTREMIDADE
132300 0706-MONTA-VETOR-GLOBAL-BARRA.
132400     MOVE NT-DX (BT-N1 (WS-BARRA-IX)) TO WS-VG-ENTRY (1).
132500     MOVE NT-DZ (BT-N1 (WS-BARRA-IX)) TO WS-VG-ENTRY (2).
132600     MOVE NT-DR (BT-N1 (WS-BARRA-IX)) TO WS-VG-ENTRY (3).
132700     MOVE NT-DX (BT-N2 (WS-BARRA-IX)) TO WS-VG-ENTRY (4).
132800     MOVE NT-DZ (BT-N2 (WS-BARRA-IX)) TO WS-VG-ENTRY (5).
132900     MOVE NT-DR (BT-N2 (WS-BARRA-IX)) TO WS-VG-ENTRY (6).
133000
133100*----------------------------------------------------------------*
133200* 0710  RECUPERACAO DA ROTULA INTERNA - RA = INV(KAA) X          *
133300*       (-PA - KAB X VL(B)); USO INTERNO APENAS (NAO ALTERA OS   *
133400*       DESLOCAMENTOS DO NO, SOMENTE A COPIA LOCAL DA BARRA)     *
133500*----------------------------------------------------------------*
133600 0710-RECUPERA-ROTULA.
133700*    B TEM DE ESTAR COMPLETO (AS HN POSICOES) ANTES DE SER
133800*    MULTIPLICADO POR INV(KAA) EM 0712 - COM 2 OU MAIS ROTULAS
133900*    NA MESMA BARRA (HN>=2, P.EX. MI='Y' E MK='Y') A MULTIPLI-
134000*    CACAO LINHA-A-LINHA SO FECHA CERTO SE B(1..HN) JA EXISTIR
134100*    INTEIRO - POR ISSO SAO 3 PASSADAS SEPARADAS E NAO UMA SO
134200*    (CHAMADO NCE-2001/160 - VER VRS 2.5)
134300     PERFORM 0711-MONTA-VETOR-B
134400         VARYING WS-GJ-I FROM 1 BY 1
134500         UNTIL WS-GJ-I > WS-HN.
134600     PERFORM 0712-CALCULA-RA
134700         VARYING WS-GJ-I FROM 1 BY 1
134800         UNTIL WS-GJ-I > WS-HN.
134900     PERFORM 0713-SCATTER-RA
135000         VARYING WS-GJ-I FROM 1 BY 1
135100         UNTIL WS-GJ-I > WS-HN.
135200 0710-EXIT.
135300     EXIT.
135400
135500*    B(GJ-I) = -PA(GJ-I) - KAB(GJ-I,:) x VL(B) - O VETOR B
135600*    INTEIRO, NAO UM ESCALAR REUTILIZADO ENTRE POSICOES
135700 0711-MONTA-VETOR-B.
135800     COMPUTE WS-B-ENTRY (WS-GJ-I) = 0 - WS-PA-ENTRY (WS-GJ-I).
135900     PERFORM 0711-B-SUBTRAI-KAB-VLB
136000         VARYING WS-MU-J FROM 1 BY 1
136100         UNTIL WS-MU-J > WS-NB.
136200
136300*    KAB LIDO DA COPIA FEITA EM 0426-C, E NAO MAIS DE SL, POIS
136400*    0430 JA TEM ESSA LINHA/COLUNA A DE SL ZERADA A ESTA ALTURA
136500*    (CHAMADO NCE-2001/158)
136600 0711-B-SUBTRAI-KAB-VLB.
136700     COMPUTE WS-B-ENTRY (WS-GJ-I) = WS-B-ENTRY (WS-GJ-I) -
136800         (WS-KAB-COLUNA (WS-GJ-I WS-MU-J)
136900         * WS-VL-ENTRY (WS-B-POS (WS-MU-J))).
137000
137100*    RA = INV(KAA) x B - AGORA SOMANDO SOBRE B(GJ-J), NUNCA
137200*    SOBRE O B(GJ-I) DA LINHA DE FORA (CHAMADO NCE-2001/160)
137300 0712-CALCULA-RA.
137400     MOVE ZERO TO WS-RA-ENTRY (WS-GJ-I).
137500     PERFORM 0712-B-SOMA-KAAINV-B
137600         VARYING WS-GJ-J FROM 1 BY 1
137700         UNTIL WS-GJ-J > WS-HN.
137800
137900 0712-B-SOMA-KAAINV-B.
138000     COMPUTE WS-RA-ENTRY (WS-GJ-I) = WS-RA-ENTRY (WS-GJ-I) +
138100         (WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-J) * WS-B-ENTRY (WS-GJ-J)).
138200
138300 0713-SCATTER-RA.
138400     MOVE WS-RA-ENTRY (WS-GJ-I) TO
138500         WS-VL-ENTRY (WS-A-POS (WS-GJ-I)).
138600
138700*----------------------------------------------------------------*
138800* 0720  RECUPERACAO DOS ESFORCOS DE EXTREMIDADE: RL = SL.VL + LL *
138900*       NI=-RL1  VI=-RL2  MI=-RL3  NK=RL4  VK=RL5  MK=RL6        *
139000*       (SL/LL JA CONDENSADOS QUANDO HA ROTULA - AS POSICOES     *
139100*       ROTULADAS RESULTAM EM RL=0, QUE E A PROPRIA CONDICAO DE  *
139200*       ROTULA). PARA TRUSS, SL/LL SO TEM TERMOS NAS POSICOES 1  *
139300*       E 4, LOGO RL2,RL3,RL5,RL6 SAO NATURALMENTE ZERO.         *
139400*----------------------------------------------------------------*
139500 0720-RECUPERA-FORCAS.
139600     PERFORM 0721-CALCULA-RL
139700         VARYING WS-MU-I FROM 1 BY 1
139800         UNTIL WS-MU-I > 6.
139900 0720-EXIT.
140000     EXIT.
140100
140200 0721-CALCULA-RL.
140300     MOVE ZERO TO WS-RL-ENTRY (WS-MU-I).
140400     PERFORM 0721-B-SOMA-SL-VL
140500         VARYING WS-MU-J FROM 1 BY 1
140600         UNTIL WS-MU-J > 6.
140700     COMPUTE WS-RL-ENTRY (WS-MU-I) = WS-RL-ENTRY (WS-MU-I) +
140800         WS-LL-ENTRY (WS-MU-I).
140900
141000*    SOMA(J=1..6) DE SL(MU-I,J).VL(J) - PARTE DO PRODUTO SL.VL QUE
141100*    0721-CALCULA-RL COMPLETA ADICIONANDO O TERMO LL(MU-I)
141200 0721-B-SOMA-SL-VL.
141300     COMPUTE WS-RL-ENTRY (WS-MU-I) = WS-RL-ENTRY (WS-MU-I) +
141400         (WS-SL-COLUNA (WS-MU-I WS-MU-J) *
141500          WS-VL-ENTRY (WS-MU-J)).
141600
141700*----------------------------------------------------------------*
141800* 0730  ARMAZENA N/V/M NAS EXTREMIDADES I E K - ESSES SAO        *
141900*       EXATAMENTE N(0),V(0),M(0),N(1),V(1),M(1); A DISTRIBUICAO *
142000*       N(F)/V(F)/M(F) DO SPEC E LINEAR/QUADRATICA E, NOS DOIS   *
142100*       EXTREMOS (F=0 E F=1), REDUZ-SE AOS PROPRIOS ESFORCOS DE  *
142200*       EXTREMIDADE RECUPERADOS ACIMA - NENHUM CALCULO EM F      *
142300*       INTERMEDIARIO E EXIGIDO PELO RELATORIO.                  *
142400*----------------------------------------------------------------*
142500 0730-ARMAZENA-RESULTADOS-BARRA.
142600     COMPUTE BT-NI-RES (WS-BARRA-IX) ROUNDED =
142700         0 - WS-RL-ENTRY (1).
142800     COMPUTE BT-VI-RES (WS-BARRA-IX) ROUNDED =
142900         0 - WS-RL-ENTRY (2).
143000     COMPUTE BT-MI-RES (WS-BARRA-IX) ROUNDED =
143100         0 - WS-RL-ENTRY (3).
143200     COMPUTE BT-NK-RES (WS-BARRA-IX) ROUNDED = WS-RL-ENTRY (4).
143300     COMPUTE BT-VK-RES (WS-BARRA-IX) ROUNDED = WS-RL-ENTRY (5).
143400     COMPUTE BT-MK-RES (WS-BARRA-IX) ROUNDED = WS-RL-ENTRY (6).
143500
143600*----------------------------------------------------------------*
143700* 0800  REACOES DE APOIO (PASSO 7) - PARA CADA BARRA, O VETOR    *
143800*       LOCAL DE ESFORCOS DE EXTREMIDADE (-NI,-VI,-MI,NK,VK,MK)  *
143900*       E TRANSFORMADO PARA GLOBAL E ACUMULADO NOS GDL           *
144000*       RESTRITOS DOS DOIS NOS DE EXTREMIDADE                    *
144100*----------------------------------------------------------------*
144200 0800-BACK-REACOES.
144300     PERFORM 0810-ZERA-REACAO-NO
144400         VARYING WS-NO-IX FROM 1 BY 1
144500         UNTIL WS-NO-IX > WS-NODE-COUNT.
144600     PERFORM 0820-PROCESSA-BARRA-REACAO
144700         VARYING WS-BARRA-IX FROM 1 BY 1
144800         UNTIL WS-BARRA-IX > WS-BEAM-COUNT.
144900 0800-EXIT.
145000     EXIT.
145100
145200*    LIMPA RFX/RFZ/RM DE TODOS OS NOS - SO OS NOS COM VINCULO
145300*    RESTRITO RECEBERAO VALOR NAO NULO EM 0830/0840
145400 0810-ZERA-REACAO-NO.
145500     MOVE ZERO TO NT-RFX (WS-NO-IX).
145600     MOVE ZERO TO NT-RFZ (WS-NO-IX).
145700     MOVE ZERO TO NT-RM  (WS-NO-IX).
145800
145900*    REFAZ A GEOMETRIA/MATRIZ A DA BARRA (SL/LL NAO SAO NECESSA-
146000*    RIOS AQUI, SO A ROTACAO) E TRANSFORMA O ESFORCO DE EXTREMI-
146100*    DADE JA GRAVADO EM BT-..-RES (PASSO 6) DE VOLTA PARA GLOBAL,
146200*    PARA ACUMULAR COMO REACAO NOS NOS RESTRITOS DAS DUAS PONTAS
146300 0820-PROCESSA-BARRA-REACAO.
146400     COMPUTE WS-BARRA-DX =
146500         NT-X (BT-N2 (WS-BARRA-IX)) - NT-X (BT-N1 (WS-BARRA-IX)).
146600     COMPUTE WS-BARRA-DZ =
146700         NT-Z (BT-N2 (WS-BARRA-IX)) - NT-Z (BT-N1 (WS-BARRA-IX)).
146800     COMPUTE WS-BARRA-L2 =
146900         (WS-BARRA-DX * WS-BARRA-DX) +
147000         (WS-BARRA-DZ * WS-BARRA-DZ).
147100     MOVE WS-BARRA-L2 TO WS-SQRT-X.
147200     PERFORM 9100-RAIZ-QUADRADA THRU 9100-EXIT.
147300     MOVE WS-SQRT-Y TO WS-BARRA-L.
147400     COMPUTE WS-COS-ALFA = WS-BARRA-DX / WS-BARRA-L.
147500     COMPUTE WS-SEN-ALFA = WS-BARRA-DZ / WS-BARRA-L.
147600     PERFORM 0441-MONTA-MATRIZ-A
147700         VARYING WS-MU-I FROM 1 BY 1
147800         UNTIL WS-MU-I > 6.
147900     COMPUTE WS-VETENT-ENTRY (1) = 0 - BT-NI-RES (WS-BARRA-IX).
148000     COMPUTE WS-VETENT-ENTRY (2) = 0 - BT-VI-RES (WS-BARRA-IX).
148100     COMPUTE WS-VETENT-ENTRY (3) = 0 - BT-MI-RES (WS-BARRA-IX).
148200     MOVE BT-NK-RES (WS-BARRA-IX) TO WS-VETENT-ENTRY (4).
148300     MOVE BT-VK-RES (WS-BARRA-IX) TO WS-VETENT-ENTRY (5).
148400     MOVE BT-MK-RES (WS-BARRA-IX) TO WS-VETENT-ENTRY (6).
148500     PERFORM 9300-TRANSPOE-MULTIPLICA THRU 9300-EXIT.
148600     PERFORM 0830-ACUMULA-REACAO-NO1.
148700     PERFORM 0840-ACUMULA-REACAO-NO2.
148800
148900*    NO1/NO2 SO RECEBEM A PARCELA DE REACAO NOS GDL REALMENTE
149000*    RESTRITOS ('Y') - NOS DEMAIS, O ESFORCO DE EXTREMIDADE JA FOI
149100*    INTEGRALMENTE CONSUMIDO PELO EQUILIBRIO DO SISTEMA K.D=P
149200 0830-ACUMULA-REACAO-NO1.
149300     IF NT-CX (BT-N1 (WS-BARRA-IX)) = 'Y'
149400        ADD WS-VETSAI-ENTRY (1) TO
149500            NT-RFX (BT-N1 (WS-BARRA-IX)) ROUNDED
149600     END-IF.
149700     IF NT-CZ (BT-N1 (WS-BARRA-IX)) = 'Y'
149800        ADD WS-VETSAI-ENTRY (2) TO
149900            NT-RFZ (BT-N1 (WS-BARRA-IX)) ROUNDED
150000     END-IF.
150100     IF NT-CR (BT-N1 (WS-BARRA-IX)) = 'Y'
150200        ADD WS-VETSAI-ENTRY (3) TO
150300            NT-RM  (BT-N1 (WS-BARRA-IX)) ROUNDED
150400     END-IF.
150500
150600*    MESMA LOGICA DE 0830, PARA O SEGUNDO NO DA BARRA (POSICOES
150700*    GLOBAIS 4,5,6 DO VETOR TRANSFORMADO EM 0820)
150800 0840-ACUMULA-REACAO-NO2.
150900     IF NT-CX (BT-N2 (WS-BARRA-IX)) = 'Y'
151000        ADD WS-VETSAI-ENTRY (4) TO
151100            NT-RFX (BT-N2 (WS-BARRA-IX)) ROUNDED
151200     END-IF.
151300     IF NT-CZ (BT-N2 (WS-BARRA-IX)) = 'Y'
151400        ADD WS-VETSAI-ENTRY (5) TO
151500            NT-RFZ (BT-N2 (WS-BARRA-IX)) ROUNDED
151600     END-IF.
151700     IF NT-CR (BT-N2 (WS-BARRA-IX)) = 'Y'
151800        ADD WS-VETSAI-ENTRY (6) TO
151900            NT-RM  (BT-N2 (WS-BARRA-IX)) ROUNDED
152000     END-IF.
152100
152200*----------------------------------------------------------------*
152300* 0900  GRAVACAO DO ARQUIVO DE TRABALHO JBWORK.DAT PARA O        *
152400*       JBREPRT-COB (NAO E ARQUIVO DE NEGOCIO DO SISTEMA, E      *
152500*       APENAS A PASSAGEM DE DADOS ENTRE OS DOIS PROGRAMAS)      *
152600*----------------------------------------------------------------*
152700 0900-GRAVA-WORK.
152800     PERFORM 0910-GRAVA-UM-NO
152900         VARYING WS-NO-IX FROM 1 BY 1
153000         UNTIL WS-NO-IX > WS-NODE-COUNT.
153100     PERFORM 0920-GRAVA-UMA-BARRA
153200         VARYING WS-BARRA-IX FROM 1 BY 1
153300         UNTIL WS-BARRA-IX > WS-BEAM-COUNT.
153400 0900-EXIT.
153500     EXIT.
153600
153700*    UM REGISTRO 'N' POR NO, NA ORDEM DE LEITURA DE NODES.DAT -
153800*    O JBREPRT-COB CONTA COM ESSA ORDEM PARA CASAR OS DOIS BLOCOS
153900 0910-GRAVA-UM-NO.
154000     MOVE SPACES TO REG-WORK.
154100     MOVE 'N' TO WRK-TIPO.
154200     MOVE WS-NO-IX TO WRK-N-ID.
154300     MOVE NT-LABEL (WS-NO-IX) TO WRK-N-LABEL.
154400     MOVE NT-CX (WS-NO-IX) TO WRK-N-CX.
154500     MOVE NT-CZ (WS-NO-IX) TO WRK-N-CZ.
154600     MOVE NT-CR (WS-NO-IX) TO WRK-N-CR.
154700     MOVE NT-DX (WS-NO-IX) TO WRK-N-DX.
154800     MOVE NT-DZ (WS-NO-IX) TO WRK-N-DZ.
154900     MOVE NT-DR (WS-NO-IX) TO WRK-N-DR.
155000     MOVE NT-RFX (WS-NO-IX) TO WRK-N-RFX.
155100     MOVE NT-RFZ (WS-NO-IX) TO WRK-N-RFZ.
155200     MOVE NT-RM (WS-NO-IX) TO WRK-N-RM.
155300     WRITE REG-WORK.
155400
155500*    UM REGISTRO 'B' POR BARRA, NA ORDEM DE LEITURA DE BEAMS.DAT -
155600*    SO OS ESFORCOS DE EXTREMIDADE JA RESOLVIDOS SAO GRAVADOS (O
155700*    JBREPRT-COB NAO PRECISA DOS DADOS GEOMETRICOS/DE RIGIDEZ)
155800 0920-GRAVA-UMA-BARRA.
155900     MOVE SPACES TO REG-WORK.
156000     MOVE 'B' TO WRK-TIPO.
156100     MOVE WS-BARRA-IX TO WRK-B-ID.
156200     MOVE BT-LABEL (WS-BARRA-IX) TO WRK-B-LABEL.
156300     MOVE BT-TIPO (WS-BARRA-IX) TO WRK-B-TIPO.
156400     MOVE BT-NI-RES (WS-BARRA-IX) TO WRK-B-NI-RES.
156500     MOVE BT-VI-RES (WS-BARRA-IX) TO WRK-B-VI-RES.
156600     MOVE BT-MI-RES (WS-BARRA-IX) TO WRK-B-MI-RES.
156700     MOVE BT-NK-RES (WS-BARRA-IX) TO WRK-B-NK-RES.
156800     MOVE BT-VK-RES (WS-BARRA-IX) TO WRK-B-VK-RES.
156900     MOVE BT-MK-RES (WS-BARRA-IX) TO WRK-B-MK-RES.
157000     WRITE REG-WORK.
157100
157200*----------------------------------------------------------------*
157300* 0990  ENCERRAMENTO E ENCADEAMENTO PARA O JBREPRT-COB           *
157400*----------------------------------------------------------------*
157500 0990-FECHA-E-ENCADEIA.
157600*    CHAVE DE DEPURACAO (UPSI-0) LIGADA NO JCL - RESUMO FINAL DE
157700*    QUANTAS BARRAS EXIGIRAM CONDENSACAO DE ROTULA NESTE JOB,
157800*    PARA CONFERENCIA RAPIDA COM A LISTAGEM DE ENTRADA DO CLIENTE
157900     IF CHAVE-DEPURACAO AND WS-HOUVE-ROTULA-SIM
158000        DISPLAY 'JBSOLVE-COB: TOTAL DE ROTULAS PROCESSADAS = '
158100           WS-TOTAL-ROTULAS
158200     END-IF.
158300     CLOSE NODES-FILE.
158400     CLOSE BEAMS-FILE.
158500     CLOSE WORK-FILE.
158600     CHAIN 'JBREPRT.EXE'.
158700 0990-EXIT.
158800     EXIT.
158900
159000*----------------------------------------------------------------*
159100* 9100  RAIZ QUADRADA POR NEWTON-RAPHSON (O COMPILADOR DESTE     *
159200*       SETOR NAO DISPOE DE FUNCAO INTRINSECA SQRT) - 20 PASSOS  *
159300*       FIXOS, SUFICIENTES PARA CONVERGENCIA EM PONTO FIXO DE 9  *
159400*       CASAS DECIMAIS (VER VRS 1.6 NO CABECALHO)                *
159500*----------------------------------------------------------------*
159600 9100-RAIZ-QUADRADA.
159700     IF WS-SQRT-X NOT > ZERO
159800        MOVE ZERO TO WS-SQRT-Y
159900        GO TO 9100-EXIT.
160000     DIVIDE WS-SQRT-X BY 2 GIVING WS-SQRT-Y.
160100     IF WS-SQRT-Y = ZERO
160200        MOVE 1 TO WS-SQRT-Y.
160300     MOVE ZERO TO WS-SQRT-ITER.
160400     PERFORM 9110-ITERA-NEWTON
160500         VARYING WS-SQRT-ITER FROM 1 BY 1
160600         UNTIL WS-SQRT-ITER > 20.
160700 9100-EXIT.
160800     EXIT.
160900
161000 9110-ITERA-NEWTON.
161100*    Y(N+1) = (X/Y(N) + Y(N)) / 2 - FORMULA CLASSICA DE NEWTON
161200*    PARA RAIZ QUADRADA; 20 PASSADAS FIXAS CONVERGEM COM FOLGA
161300*    PARA A PRECISAO DE 9 CASAS USADA NESTE PROGRAMA
161400     DIVIDE WS-SQRT-X BY WS-SQRT-Y GIVING WS-SQRT-TEMP.
161500     ADD WS-SQRT-Y TO WS-SQRT-TEMP.
161600     DIVIDE WS-SQRT-TEMP BY 2 GIVING WS-SQRT-Y.
161700
161800*----------------------------------------------------------------*
161900* 9200  INVERSAO DA MATRIZ KAA (ATE 6X6) POR GAUSS-JORDAN, SEM   *
162000*       PIVOTEAMENTO (USADA SOMENTE NA CONDENSACAO DE ROTULA,    *
162100*       ONDE KAA E SEMPRE INVERSIVEL PARA UM MODELO VALIDO)      *
162200*----------------------------------------------------------------*
162300 9200-INVERTE-KAA.
162400     PERFORM 9201-ZERA-INVERSA
162500         VARYING WS-GJ-I FROM 1 BY 1
162600         UNTIL WS-GJ-I > WS-HN
162700         AFTER WS-GJ-J FROM 1 BY 1
162800         UNTIL WS-GJ-J > WS-HN.
162900     PERFORM 9202-SETA-DIAGONAL
163000         VARYING WS-GJ-I FROM 1 BY 1
163100         UNTIL WS-GJ-I > WS-HN.
163200     PERFORM 9210-PROCESSA-PIVO
163300         VARYING WS-GJ-K FROM 1 BY 1
163400         UNTIL WS-GJ-K > WS-HN.
163500 9200-EXIT.
163600     EXIT.
163700
163800 9201-ZERA-INVERSA.
163900*    INICIALIZA A MATRIZ AUMENTADA [KAA | I] - ZERA A METADE
164000*    DIREITA (A IDENTIDADE AINDA NAO TEM O 1 NA DIAGONAL, QUE
164100*    E POSTO DEPOIS POR 9202, BARRA A BARRA DE WS-GJ-I)
164200     MOVE ZERO TO WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-J).
164300
164400 9202-SETA-DIAGONAL.
164500     MOVE 1 TO WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-I).
164600
164700 9210-PROCESSA-PIVO.
164800*    PARA CADA LINHA PIVO K (1 A HN): GUARDA O ELEMENTO PIVO,
164900*    NORMALIZA A LINHA INTEIRA (9211) E ELIMINA A COLUNA PIVO
165000*    DE TODAS AS OUTRAS LINHAS (9213) - AO FIM DO LACO A METADE
165100*    DIREITA DA AUMENTADA E A INVERSA WS-KAAINV-COLUNA
165200     MOVE WS-KAA-COLUNA (WS-GJ-K WS-GJ-K) TO WS-GJ-PIVO.
165300     PERFORM 9211-NORMALIZA-LINHA
165400         VARYING WS-GJ-J FROM 1 BY 1
165500         UNTIL WS-GJ-J > WS-HN.
165600     PERFORM 9213-ELIMINA-OUTRAS-LINHAS
165700         VARYING WS-GJ-I FROM 1 BY 1
165800         UNTIL WS-GJ-I > WS-HN.
165900
166000 9211-NORMALIZA-LINHA.
166100*    DIVIDE A LINHA PIVO (NOS DOIS LADOS DA AUMENTADA) PELO
166200*    PROPRIO PIVO, DE MODO QUE WS-KAA-COLUNA(K,K) PASSE A 1
166300     DIVIDE WS-KAA-COLUNA (WS-GJ-K WS-GJ-J) BY WS-GJ-PIVO
166400         GIVING WS-KAA-COLUNA (WS-GJ-K WS-GJ-J).
166500     DIVIDE WS-KAAINV-COLUNA (WS-GJ-K WS-GJ-J) BY WS-GJ-PIVO
166600         GIVING WS-KAAINV-COLUNA (WS-GJ-K WS-GJ-J).
166700
166800 9213-ELIMINA-OUTRAS-LINHAS.
166900*    PARA TODA LINHA I DIFERENTE DA LINHA PIVO K, SUBTRAI UM
167000*    MULTIPLO DA LINHA PIVO (O FATOR E O PROPRIO ELEMENTO QUE
167100*    SE QUER ZERAR NA COLUNA K) - E A ELIMINACAO DE GAUSS-JORDAN
167200*    SEM PIVOTEAMENTO PARCIAL, ACEITAVEL PORQUE KAA E SEMPRE
167300*    DIAGONAL-DOMINANTE NUM MODELO ESTRUTURALMENTE ESTAVEL
167400     IF WS-GJ-I NOT = WS-GJ-K
167500        MOVE WS-KAA-COLUNA (WS-GJ-I WS-GJ-K) TO WS-GJ-FATOR
167600        PERFORM 9214-ELIMINA-UMA-COLUNA
167700            VARYING WS-GJ-J FROM 1 BY 1
167800            UNTIL WS-GJ-J > WS-HN
167900     END-IF.
168000
168100 9214-ELIMINA-UMA-COLUNA.
168200     COMPUTE WS-KAA-COLUNA (WS-GJ-I WS-GJ-J) =
168300         WS-KAA-COLUNA (WS-GJ-I WS-GJ-J) -
168400         (WS-GJ-FATOR * WS-KAA-COLUNA (WS-GJ-K WS-GJ-J)).
168500     COMPUTE WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-J) =
168600         WS-KAAINV-COLUNA (WS-GJ-I WS-GJ-J) -
168700         (WS-GJ-FATOR * WS-KAAINV-COLUNA (WS-GJ-K WS-GJ-J)).
168800
168900*----------------------------------------------------------------*
169000* 9300  TRANSPOE-MULTIPLICA: SAIDA = TRANSPOSTA(A) X ENTRADA     *
169100*       (UTILITARIO GENERICO DE VETOR USADO NA TRANSFORMACAO DE  *
169200*       CARGAS (LG=AT.LL) E NA ACUMULACAO DE REACOES)            *
169300*----------------------------------------------------------------*
169400 9300-TRANSPOE-MULTIPLICA.
169500*    LACO EXTERNO EM I (LINHA DA SAIDA) - A SOMA EM J FICA A
169600*    CARGO DE 9302, QUE PERCORRE A COLUNA I DE A (TRANSPOSTA
169700*    INDIRETA, SEM MONTAR FISICAMENTE AT)
169800     PERFORM 9301-CALCULA-SAIDA
169900         VARYING WS-MU-I FROM 1 BY 1
170000         UNTIL WS-MU-I > 6.
170100 9300-EXIT.
170200     EXIT.
170300
170400 9301-CALCULA-SAIDA.
170500     MOVE ZERO TO WS-VETSAI-ENTRY (WS-MU-I).
170600     PERFORM 9302-SOMA-TERMO
170700         VARYING WS-MU-J FROM 1 BY 1
170800         UNTIL WS-MU-J > 6.
170900
171000 9302-SOMA-TERMO.
171100*    SAIDA(I) = SAIDA(I) + A(J,I) X ENTRADA(J) - OS INDICES
171200*    INVERTIDOS EM WS-A-COLUNA(J,I) SAO O QUE TRANSPOE A SEM
171300*    PRECISAR DE UMA SEGUNDA MATRIZ EM WORKING-STORAGE
171400     COMPUTE WS-VETSAI-ENTRY (WS-MU-I) =
171500         WS-VETSAI-ENTRY (WS-MU-I) +
171600         (WS-A-COLUNA (WS-MU-J WS-MU-I) *
171700          WS-VETENT-ENTRY (WS-MU-J)).
171800
171900*----------------------------------------------------------------*
172000* 9400  MULTIPLICA-MATRIZ-VETOR: SAIDA = A X ENTRADA             *
172100*       (UTILITARIO USADO PARA TRAZER O DESLOCAMENTO GLOBAL DE   *
172200*       UMA BARRA PARA O SISTEMA LOCAL - VL = A X VG)            *
172300*----------------------------------------------------------------*
172400 9400-MULTIPLICA-MATRIZ-VETOR.
172500*    MESMO ESQUELETO DE LACO DO PARAGRAFO 9300 ACIMA, MAS AQUI
172600*    A MULTIPLICACAO E DIRETA (A X ENTRADA, NAO TRANSPOSTA) -
172700*    VEJA 9402 PELA DIFERENCA DE INDICES EM WS-A-COLUNA
172800     PERFORM 9401-CALCULA-SAIDA
172900         VARYING WS-MU-I FROM 1 BY 1
173000         UNTIL WS-MU-I > 6.
173100 9400-EXIT.
173200     EXIT.
173300
173400 9401-CALCULA-SAIDA.
173500     MOVE ZERO TO WS-VETSAI-ENTRY (WS-MU-I).
173600     PERFORM 9402-SOMA-TERMO
173700         VARYING WS-MU-J FROM 1 BY 1
173800         UNTIL WS-MU-J > 6.
173900
174000 9402-SOMA-TERMO.
174100*    SAIDA(I) = SAIDA(I) + A(I,J) X ENTRADA(J) - AQUI OS
174200*    INDICES DE WS-A-COLUNA SAO (I,J) NA ORDEM NATURAL, AO
174300*    CONTRARIO DO (J,I) USADO PELO IRMAO 9302 ACIMA
174400     COMPUTE WS-VETSAI-ENTRY (WS-MU-I) =
174500         WS-VETSAI-ENTRY (WS-MU-I) +
174600         (WS-A-COLUNA (WS-MU-I WS-MU-J) *
174700          WS-VETENT-ENTRY (WS-MU-J)).
174800
