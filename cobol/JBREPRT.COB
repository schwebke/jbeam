000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. JBREPRT-COB.
000300 AUTHOR. L. C. TAVARES.
000400 INSTALLATION. NCE - NUCLEO DE CALCULO ESTRUTURAL.
000500 DATE-WRITTEN. 11/10/1994.
000600 DATE-COMPILED.
000700 SECURITY. USO RESTRITO AO NCE - NAO DISTRIBUIR.
000800*    NCE - NUCLEO DE CALCULO ESTRUTURAL
000900* ANALISTA       : L. C. TAVARES
001000* PROGRAMADOR(A) : L. C. TAVARES
001100* FINALIDADE : EMITIR O RELATORIO DE RESULTADOS (RESULTS.RPT) A
001200*              PARTIR DO ARQUIVO DE TRABALHO JBWORK.DAT GERADO
001300*              PELO JBSOLVE-COB - REACOES DE APOIO, DESLOCAMENTOS
001400*              NODAIS E ESFORCOS SOLICITANTES POR BARRA
001500* OBS : ESTE FONTE NASCEU EM 1994 COMO O UTILITARIO GENERICO DE
001600*       LISTAGEM "RELGER" DO NCE (FORMATACAO DE CABECALHO/RODAPE
001700*       EM FORMULARIO CONTINUO); EM 14/08/1996 FOI ADAPTADO E
001800*       RENOMEADO PARA JBREPRT-COB, PASSANDO A LER O JBWORK.DAT
001900*       GERADO PELO JBSOLVE-COB (VER VRS 1.0 ABAIXO).
002000* DATA : 11/10/1994 (ADAPTACAO PARA O JBSOLVE-COB EM 14/08/1996)
002100*----------------------------------------------------------------*
002200* VRS     DATA       RESP  DESCRICAO                             *
002300*----------------------------------------------------------------*
002400* 1.0     14/08/1996 LCT   IMPLANTACAO - RELATORIO DESMEMBRADO DO VRS0100 
002500*                          JBSOLVE-COB (QUE ANTES EMITIA OS TRES
002600*                          BLOCOS DIRETO NA GRAVACAO DE JBWORK).
002700* 1.1     03/02/1998 JKO   BLOCO DE REACOES PASSOU A FILTRAR NOS  VRS0101 
002800*                          SEM NENHUM VINCULO (NAO HA REACAO A
002900*                          IMPRIMIR NESSE CASO).
003000* 1.2     19/11/1999 JKO   VIRADA DO ANO 2000 - CABECALHO DO      VRS0102 
003100*                          RELATORIO REVISTO PARA NAO DEPENDER DE
003200*                          DATA DE SISTEMA DE 2 DIGITOS (Y2K-014).
003300* 1.3     07/06/2001 DAF   ESFORCOS DE BARRA TRUSS PASSARAM A     VRS0103 
003400*                          IMPRIMIR SOMENTE O ESFORCO NORMAL N,
003500*                          SEM AS LINHAS DE V E M (SEMPRE NULAS).
003600* 1.4     12/09/2001 MCP   CORRIGIDO O ESFORCO N DA BARRA TRUSS - VRS0104 
003700*                          ESTAVA SENDO IMPRESSO NK (EXTREMIDADE
003800*                          K) EM VEZ DE NI (EXTREMIDADE I = N(0)),
003900*                          QUE TEM SINAL TROCADO (CHAMADO
004000*                          NCE-2001/158).
004100* 1.5     28/09/2001 JKO   CANAL C01 (TOP-OF-FORM) PASSOU A SER   VRS0105
004200*                          USADO NO PULO DE FOLHA DO CABECALHO
004300*                          (0100-TITULO), QUE ANTES DEPENDIA SO
004400*                          DE LINHAS EM BRANCO; ACRESCENTADA A
004500*                          CHAVE DE DEPURACAO (UPSI-0) QUE MOSTRA
004600*                          NA CONSOLE A CONTAGEM DE REGISTROS
004700*                          LIDOS DE JBWORK.DAT, A PEDIDO DA
004800*                          MANUTENCAO DE CAMPO (CHAMADO
004900*                          NCE-2001/163).
005000* 1.6     09/08/2026 RMS   BLOCO DE REACOES (0210-PROCESSA-UM-NO) VRS0106
005100*                          TESTAVA NR-VINC-STR (REDEFINES DE
005200*                          NR-CX/NR-CZ/NR-CR) CONTRA ESPACOS, O
005300*                          QUE NUNCA DAVA VERDADE (OS TRES BYTES
005400*                          SAO SEMPRE 'Y' OU 'N') - UM NO SEM
005500*                          NENHUM VINCULO ENTRAVA NO BLOCO ASSIM
005600*                          MESMO E SAIA SO COM ROTULO E LINHA EM
005700*                          BRANCO; TROCADO PARA TESTAR 'Y' NOS
005800*                          TRES GDL DIRETO (CHAMADO NCE-2001/171).
005900*----------------------------------------------------------------*
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS CHAVE-DEPURACAO.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT WORK-FILE ASSIGN TO DISK
007100                   ORGANIZATION LINE SEQUENTIAL
007200                   FILE STATUS IS STATUS-WORK.
007300
007400     SELECT RESULTS-FILE ASSIGN TO PRINTER
007500                   FILE STATUS IS STATUS-RESULTS.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900
008000 FD  WORK-FILE
008100     LABEL RECORD STANDARD
008200     VALUE OF FILE-ID 'JBWORK.DAT'
008300     RECORD CONTAINS 126 CHARACTERS.
008400
008500 01  REG-WORK.
008600     05  WRK-TIPO                 PIC X(1).
008700         88  WRK-E-NO             VALUE 'N'.
008800         88  WRK-E-BARRA          VALUE 'B'.
008900     05  WRK-AREA-BARRA.
009000         10  WRK-B-ID             PIC 9(4).
009100         10  WRK-B-LABEL          PIC X(20).
009200         10  WRK-B-TIPO           PIC X(8).
009300         10  WRK-B-NI-RES         PIC S9(9)V9(6).
009400         10  WRK-B-VI-RES         PIC S9(9)V9(6).
009500         10  WRK-B-MI-RES         PIC S9(9)V9(6).
009600         10  WRK-B-NK-RES         PIC S9(9)V9(6).
009700         10  WRK-B-VK-RES         PIC S9(9)V9(6).
009800         10  WRK-B-MK-RES         PIC S9(9)V9(6).
009900     05  WRK-AREA-NO REDEFINES WRK-AREA-BARRA.
010000         10  WRK-N-ID             PIC 9(4).
010100         10  WRK-N-LABEL          PIC X(20).
010200         10  WRK-N-VINC.
010300             15 WRK-N-CX          PIC X(1).
010400             15 WRK-N-CZ          PIC X(1).
010500             15 WRK-N-CR          PIC X(1).
010600         10  WRK-N-DX             PIC S9(9)V9(6).
010700         10  WRK-N-DZ             PIC S9(9)V9(6).
010800         10  WRK-N-DR             PIC S9(9)V9(6).
010900         10  WRK-N-RFX            PIC S9(9)V9(6).
011000         10  WRK-N-RFZ            PIC S9(9)V9(6).
011100         10  WRK-N-RM             PIC S9(9)V9(6).
011200     05  FILLER                   PIC X(03).
011300
011400 FD  RESULTS-FILE
011500     LABEL RECORD OMITTED.
011600
011700 01  REG-RESULTS                  PIC X(100).
011800
011900 WORKING-STORAGE SECTION.
012000
012100*    MESMOS LIMITES DO JBSOLVE-COB (30 NOS, 40 BARRAS) - OS DOIS
012200*    PROGRAMAS TEM DE CASAR, POIS O JBWORK.DAT DE UM E LIDO PELO
012300*    OUTRO; SE UM DIA MUDAR LA, MUDA AQUI TAMBEM
012400 01  WS-LIMITES.
012500     05  WS-MAX-NOS               PIC 9(4) COMP VALUE 0030.
012600     05  WS-MAX-BARRAS            PIC 9(4) COMP VALUE 0040.
012700     05  FILLER                   PIC X(10).
012800
012900 01  STATUS-WORK                  PIC X(2) VALUE SPACES.
013000     88  WORK-OK                  VALUE '00'.
013100 01  STATUS-RESULTS               PIC X(2) VALUE SPACES.
013200     88  RESULTS-OK               VALUE '00'.
013300
013400 01  WS-CONTADORES.
013500     05  WS-NODE-COUNT            PIC 9(4) COMP VALUE ZERO.
013600     05  WS-BEAM-COUNT            PIC 9(4) COMP VALUE ZERO.
013700     05  WS-NO-IX                 PIC 9(4) COMP VALUE ZERO.
013800     05  WS-BARRA-IX              PIC 9(4) COMP VALUE ZERO.
013900     05  FILLER                   PIC X(08).
014000*    CONTADOR AVULSO - TOTAL DE BLOCOS DE REACAO REALMENTE
014100*    IMPRESSOS NA SECAO 0200 (NOS SEM VINCULO NAO ENTRAM NA
014200*    CONTAGEM), EXIBIDO NO FECHAMENTO (0900) SE A CHAVE DE
014300*    DEPURACAO ESTIVER LIGADA - NAO ALTERA O CONTEUDO DO RELATORIO
014400 77  WS-TOTAL-REACOES             PIC 9(4) COMP VALUE ZERO.
014500*    FLAG AVULSO - LIGADO QUANDO A SECAO 0400 IMPRIME PELO MENOS
014600*    UMA BARRA TRUSS (QUE SO TEM O ESFORCO N); USADO SOMENTE NA
014700*    MENSAGEM DE DEPURACAO DO FECHAMENTO
014800 77  WS-HOUVE-TRUSS               PIC X(1) VALUE 'N'.
014900     88  WS-HOUVE-TRUSS-SIM       VALUE 'Y'.
015000
015100 01  TABELA-NOS-REL.
015200     05  NR-ENTRY OCCURS 30 TIMES.
015300         10  NR-LABEL             PIC X(20).
015400         10  NR-VINC.
015500             15 NR-CX             PIC X(1).
015600             15 NR-CZ             PIC X(1).
015700             15 NR-CR             PIC X(1).
015800         10  NR-VINC-STR REDEFINES NR-VINC
015900                                  PIC X(3).
016000         10  NR-DX                PIC S9(9)V9(6) COMP-3.
016100         10  NR-DZ                PIC S9(9)V9(6) COMP-3.
016200         10  NR-DR                PIC S9(9)V9(6) COMP-3.
016300         10  NR-RFX               PIC S9(9)V9(6) COMP-3.
016400         10  NR-RFZ               PIC S9(9)V9(6) COMP-3.
016500         10  NR-RM                PIC S9(9)V9(6) COMP-3.
016600         10  FILLER               PIC X(06).
016700
016800 01  TABELA-BARRAS-REL.
016900     05  BR-ENTRY OCCURS 40 TIMES.
017000         10  BR-LABEL             PIC X(20).
017100         10  BR-TIPO              PIC X(8).
017200             88  BR-E-TRUSS       VALUE 'TRUSS'.
017300             88  BR-E-EBBEAM      VALUE 'EBBEAM'.
017400             88  BR-E-EBSBEAM     VALUE 'EBSBEAM'.
017500         10  BR-NI-RES            PIC S9(9)V9(6) COMP-3.
017600         10  BR-VI-RES            PIC S9(9)V9(6) COMP-3.
017700         10  BR-MI-RES            PIC S9(9)V9(6) COMP-3.
017800         10  BR-NK-RES            PIC S9(9)V9(6) COMP-3.
017900         10  BR-VK-RES            PIC S9(9)V9(6) COMP-3.
018000         10  BR-MK-RES            PIC S9(9)V9(6) COMP-3.
018100         10  FILLER               PIC X(06).
018200*    REDEFINE DO GRUPO INTEIRO PARA TESTE RAPIDO "TEM ALGUM
018300*    ESFORCO NAO-NULO" (NORMA NCE-04 DE REDEFINES DE CONFERENCIA)
018400     05  BR-ENTRY-R REDEFINES BR-ENTRY OCCURS 40 TIMES
018500                                  PIC X(50).
018600
018700*    CAMPO DE EDICAO INTERMEDIARIO - RECEBE O VALOR ARREDONDADO
018800*    ANTES DE MOVER PARA O PICTURE COM SINAL/ZZZZ DE LD-VALOR
018900*    (3 CASAS DECIMAIS, SUFICIENTE PARA O RELATORIO IMPRESSO)
019000 01  WS-EDICAO-NUMERO             PIC S9(9)V9(3) COMP-3.
019100
019200*    LINHAS FIXAS DO CABECALHO - VER 0100-TITULO; A SEGUNDA
019300*    LINHA FOI REESCRITA NA VRS 1.2 PARA NAO TRAZER DATA DE
019400*    SISTEMA NENHUMA (ANTES MOSTRAVA A DATA COM ANO DE 2 DIGITOS)
019500 01  LINHA-TITULO-1                PIC X(60) VALUE
019600     'NCE - NUCLEO DE CALCULO ESTRUTURAL'.
019700 01  LINHA-TITULO-2                PIC X(60) VALUE
019800     'RELATORIO DE RESULTADOS - ANALISE DE PORTICO PLANO'.
019900 01  LINHA-BRANCO                  PIC X(01) VALUE SPACE.
020000 01  LINHA-SECAO                   PIC X(40).
020100 01  LINHA-ROTULO                  PIC X(24).
020200 01  LINHA-DETALHE.
020300     05  LD-ROTULO-CAMPO           PIC X(06).
020400     05  LD-VALOR                  PIC -ZZZZZZZZ9.999.
020500     05  FILLER                    PIC X(10).
020600
020700 PROCEDURE DIVISION.
020800
020900 0000-INICIO.
021000     PERFORM 0010-ABRE-ARQUIVOS THRU 0010-EXIT.
021100     PERFORM 0050-LE-WORK THRU 0050-EXIT.
021200     PERFORM 0100-TITULO THRU 0100-EXIT.
021300     PERFORM 0200-REACOES-SUPORTE THRU 0200-EXIT.
021400     PERFORM 0300-DESLOCAMENTOS-NODAIS THRU 0300-EXIT.
021500     PERFORM 0400-RESULTANTES-TENSAO THRU 0400-EXIT.
021600     PERFORM 0900-FECHA-ARQUIVOS THRU 0900-EXIT.
021700     STOP RUN.
021800
021900*----------------------------------------------------------------*
022000* 0010  ABERTURA DE ARQUIVOS                                     *
022100*----------------------------------------------------------------*
022200 0010-ABRE-ARQUIVOS.
022300     OPEN INPUT WORK-FILE.
022400     IF NOT WORK-OK
022500        DISPLAY 'JBREPRT-COB: JBWORK.DAT NAO ENCONTRADO'
022600        STOP RUN.
022700     OPEN OUTPUT RESULTS-FILE.
022800     IF NOT RESULTS-OK
022900        DISPLAY 'JBREPRT-COB: NAO ABRIU RESULTS.RPT'
023000        CLOSE WORK-FILE
023100        STOP RUN.
023200 0010-EXIT.
023300     EXIT.
023400
023500*----------------------------------------------------------------*
023600* 0050  LEITURA DE JBWORK.DAT - OS REGISTROS DE NO VEM TODOS     *
023700*       ANTES DOS REGISTROS DE BARRA (ORDEM DE GRAVACAO DO       *
023800*       JBSOLVE-COB, PARAGRAFO 0900)                             *
023900*----------------------------------------------------------------*
024000 0050-LE-WORK.
024100     MOVE ZERO TO WS-NODE-COUNT.
024200     MOVE ZERO TO WS-BEAM-COUNT.
024300 0050-LOOP.
024400     READ WORK-FILE
024500         AT END GO TO 0050-EXIT.
024600     IF WRK-E-NO
024700        ADD 1 TO WS-NODE-COUNT
024800        PERFORM 0060-GUARDA-NO
024900     ELSE
025000        ADD 1 TO WS-BEAM-COUNT
025100        PERFORM 0070-GUARDA-BARRA
025200     END-IF.
025300     GO TO 0050-LOOP.
025400*    CHAVE DE DEPURACAO (UPSI-0) LIGADA NO JCL DO OPERADOR QUANDO
025500*    UM RELATORIO SAI "CURTO" - MOSTRA NA CONSOLE QUANTOS
025600*    REGISTROS DE NO/BARRA FORAM REALMENTE LIDOS DE JBWORK.DAT
025700*    SEM PRECISAR RECOMPILAR O PROGRAMA
025800 0050-EXIT.
025900     IF CHAVE-DEPURACAO
026000        DISPLAY 'JBREPRT-COB: NOS LIDOS    = ' WS-NODE-COUNT
026100        DISPLAY 'JBREPRT-COB: BARRAS LIDAS = ' WS-BEAM-COUNT
026200     END-IF.
026300     EXIT.
026400
026500*    COPIA O REGISTRO DE NO LIDO DE JBWORK.DAT (AREA WRK-AREA-NO)
026600*    PARA A POSICAO WS-NODE-COUNT DA TABELA EM MEMORIA - A TABELA
026700*    EXISTE PORQUE O RELATORIO PRECISA DOS DADOS DE CADA NO EM
026800*    DUAS SECOES DIFERENTES (0200 E 0300), E O WORK-FILE SO PODE
026900*    SER LIDO UMA VEZ (SEQUENCIAL)
027000 0060-GUARDA-NO.
027100     MOVE WRK-N-LABEL TO NR-LABEL (WS-NODE-COUNT).
027200     MOVE WRK-N-CX    TO NR-CX    (WS-NODE-COUNT).
027300     MOVE WRK-N-CZ    TO NR-CZ    (WS-NODE-COUNT).
027400     MOVE WRK-N-CR    TO NR-CR    (WS-NODE-COUNT).
027500     MOVE WRK-N-DX    TO NR-DX    (WS-NODE-COUNT).
027600     MOVE WRK-N-DZ    TO NR-DZ    (WS-NODE-COUNT).
027700     MOVE WRK-N-DR    TO NR-DR    (WS-NODE-COUNT).
027800     MOVE WRK-N-RFX   TO NR-RFX   (WS-NODE-COUNT).
027900     MOVE WRK-N-RFZ   TO NR-RFZ   (WS-NODE-COUNT).
028000     MOVE WRK-N-RM    TO NR-RM    (WS-NODE-COUNT).
028100
028200*    MESMA IDEIA DE 0060 ACIMA, PARA O BLOCO DE BARRA (AREA
028300*    WRK-AREA-BARRA) - ALIMENTA A TABELA-BARRAS-REL USADA
028400*    SOMENTE PELA SECAO 0400 (RESULTANTES DE TENSAO)
028500 0070-GUARDA-BARRA.
028600     MOVE WRK-B-LABEL  TO BR-LABEL  (WS-BEAM-COUNT).
028700     MOVE WRK-B-TIPO   TO BR-TIPO   (WS-BEAM-COUNT).
028800     MOVE WRK-B-NI-RES TO BR-NI-RES (WS-BEAM-COUNT).
028900     MOVE WRK-B-VI-RES TO BR-VI-RES (WS-BEAM-COUNT).
029000     MOVE WRK-B-MI-RES TO BR-MI-RES (WS-BEAM-COUNT).
029100     MOVE WRK-B-NK-RES TO BR-NK-RES (WS-BEAM-COUNT).
029200     MOVE WRK-B-VK-RES TO BR-VK-RES (WS-BEAM-COUNT).
029300     MOVE WRK-B-MK-RES TO BR-MK-RES (WS-BEAM-COUNT).
029400
029500*----------------------------------------------------------------*
029600* 0100  TITULO DO RELATORIO                                      *
029700*----------------------------------------------------------------*
029800*    FORMULARIO CONTINUO DA IMPRESSORA DE LINHA - PULA PARA O
029900*    TOPO DE UMA NOVA FOLHA (CANAL 1) ANTES DO CABECALHO, PARA
030000*    O RELATORIO NAO COMECAR NO MEIO DE UMA FOLHA JA EM USO
030100 0100-TITULO.
030200     MOVE LINHA-TITULO-1 TO REG-RESULTS.
030300     WRITE REG-RESULTS AFTER ADVANCING TOP-OF-FORM.
030400     MOVE LINHA-TITULO-2 TO REG-RESULTS.
030500     WRITE REG-RESULTS.
030600     MOVE SPACES TO REG-RESULTS.
030700     WRITE REG-RESULTS.
030800 0100-EXIT.
030900     EXIT.
031000
031100*----------------------------------------------------------------*
031200* 0200  REACOES DE APOIO - UM BLOCO POR NO COM ROTULO NAO-BRANCO *
031300*       E PELO MENOS UM VINCULO (SOMENTE OS GDL RESTRITOS SAO    *
031400*       IMPRESSOS)                                                *
031500*----------------------------------------------------------------*
031600 0200-REACOES-SUPORTE.
031700     MOVE 'REACOES DE APOIO' TO LINHA-SECAO.
031800     MOVE LINHA-SECAO TO REG-RESULTS.
031900     WRITE REG-RESULTS.
032000     MOVE SPACES TO REG-RESULTS.
032100     WRITE REG-RESULTS.
032200     PERFORM 0210-PROCESSA-UM-NO
032300         VARYING WS-NO-IX FROM 1 BY 1
032400         UNTIL WS-NO-IX > WS-NODE-COUNT.
032500 0200-EXIT.
032600     EXIT.
032700
032800*    A COMPARACAO COM O GRUPO NR-VINC-STR REDEFININDO NR-CX/NR-CZ/
032900*    NR-CR CONTRA '   ' (ESPACOS) NUNCA BATIA - OS TRES BYTES VEM
033000*    DE WRK-N-CX/CZ/CR, QUE O JBSOLVE-COB SEMPRE GRAVA COMO 'Y' OU
033100*    'N', NUNCA BRANCO - UM NO TOTALMENTE LIVRE (SEM NENHUM
033200*    VINCULO) ENTRAVA NO BLOCO DO MESMO JEITO E SAIA SO COM O
033300*    ROTULO E UMA LINHA EM BRANCO. TROCADO PARA TESTAR A PRESENCA
033400*    DE UM 'Y' DE VERDADE EM QUALQUER DOS TRES GDL (CHAMADO
033500*    NCE-2001/171)
033600 0210-PROCESSA-UM-NO.
033700     IF NR-LABEL (WS-NO-IX) NOT = SPACES
033800        AND (NR-CX (WS-NO-IX) = 'Y'
033900         OR NR-CZ (WS-NO-IX) = 'Y'
034000         OR NR-CR (WS-NO-IX) = 'Y')
034100        ADD 1 TO WS-TOTAL-REACOES
034200        MOVE NR-LABEL (WS-NO-IX) TO LINHA-ROTULO
034300        MOVE LINHA-ROTULO TO REG-RESULTS
034400        WRITE REG-RESULTS
034500        IF NR-CX (WS-NO-IX) = 'Y'
034600           COMPUTE WS-EDICAO-NUMERO ROUNDED = NR-RFX (WS-NO-IX)
034700           MOVE WS-EDICAO-NUMERO TO LD-VALOR
034800           MOVE '  FX  =' TO LD-ROTULO-CAMPO
034900           MOVE LINHA-DETALHE TO REG-RESULTS
035000           WRITE REG-RESULTS
035100        END-IF
035200        IF NR-CZ (WS-NO-IX) = 'Y'
035300           COMPUTE WS-EDICAO-NUMERO ROUNDED = NR-RFZ (WS-NO-IX)
035400           MOVE WS-EDICAO-NUMERO TO LD-VALOR
035500           MOVE '  FZ  =' TO LD-ROTULO-CAMPO
035600           MOVE LINHA-DETALHE TO REG-RESULTS
035700           WRITE REG-RESULTS
035800        END-IF
035900        IF NR-CR (WS-NO-IX) = 'Y'
036000           COMPUTE WS-EDICAO-NUMERO ROUNDED = NR-RM (WS-NO-IX)
036100           MOVE WS-EDICAO-NUMERO TO LD-VALOR
036200           MOVE '  M   =' TO LD-ROTULO-CAMPO
036300           MOVE LINHA-DETALHE TO REG-RESULTS
036400           WRITE REG-RESULTS
036500        END-IF
036600        MOVE SPACES TO REG-RESULTS
036700        WRITE REG-RESULTS
036800     END-IF.
036900
037000*----------------------------------------------------------------*
037100* 0300  DESLOCAMENTOS NODAIS - UM BLOCO POR NO COM ROTULO        *
037200*       NAO-BRANCO                                                *
037300*----------------------------------------------------------------*
037400 0300-DESLOCAMENTOS-NODAIS.
037500     MOVE 'DESLOCAMENTOS NODAIS' TO LINHA-SECAO.
037600     MOVE LINHA-SECAO TO REG-RESULTS.
037700     WRITE REG-RESULTS.
037800     MOVE SPACES TO REG-RESULTS.
037900     WRITE REG-RESULTS.
038000     PERFORM 0310-PROCESSA-UM-NO
038100         VARYING WS-NO-IX FROM 1 BY 1
038200         UNTIL WS-NO-IX > WS-NODE-COUNT.
038300 0300-EXIT.
038400     EXIT.
038500
038600*    AO CONTRARIO DE 0210 (REACOES), AQUI NAO SE EXIGE VINCULO -
038700*    TODO NO ROTULADO TEM DESLOCAMENTO A IMPRIMIR, VINCULADO OU
038800*    NAO (SE VINCULADO NUMA DIRECAO, O DESLOCAMENTO NESSA
038900*    DIRECAO E ZERO E SAI ASSIM MESMO, SEM TRATAMENTO ESPECIAL)
039000 0310-PROCESSA-UM-NO.
039100     IF NR-LABEL (WS-NO-IX) NOT = SPACES
039200        MOVE NR-LABEL (WS-NO-IX) TO LINHA-ROTULO
039300        MOVE LINHA-ROTULO TO REG-RESULTS
039400        WRITE REG-RESULTS
039500        COMPUTE WS-EDICAO-NUMERO ROUNDED = NR-DX (WS-NO-IX)
039600        MOVE WS-EDICAO-NUMERO TO LD-VALOR
039700        MOVE '  DX  =' TO LD-ROTULO-CAMPO
039800        MOVE LINHA-DETALHE TO REG-RESULTS
039900        WRITE REG-RESULTS
040000        COMPUTE WS-EDICAO-NUMERO ROUNDED = NR-DZ (WS-NO-IX)
040100        MOVE WS-EDICAO-NUMERO TO LD-VALOR
040200        MOVE '  DZ  =' TO LD-ROTULO-CAMPO
040300        MOVE LINHA-DETALHE TO REG-RESULTS
040400        WRITE REG-RESULTS
040500        COMPUTE WS-EDICAO-NUMERO ROUNDED = NR-DR (WS-NO-IX)
040600        MOVE WS-EDICAO-NUMERO TO LD-VALOR
040700        MOVE '  DR  =' TO LD-ROTULO-CAMPO
040800        MOVE LINHA-DETALHE TO REG-RESULTS
040900        WRITE REG-RESULTS
041000        MOVE SPACES TO REG-RESULTS
041100        WRITE REG-RESULTS
041200     END-IF.
041300
041400*----------------------------------------------------------------*
041500* 0400  RESULTANTES DE TENSAO POR BARRA - TRUSS IMPRIME SOMENTE  *
041600*       O ESFORCO NORMAL N; EBBEAM/EBSBEAM IMPRIMEM AS SEIS      *
041700*       COMPONENTES DE EXTREMIDADE (NI,VI,MI,NK,VK,MK)            *
041800*----------------------------------------------------------------*
041900 0400-RESULTANTES-TENSAO.
042000     MOVE 'RESULTANTES DE TENSAO' TO LINHA-SECAO.
042100     MOVE LINHA-SECAO TO REG-RESULTS.
042200     WRITE REG-RESULTS.
042300     MOVE SPACES TO REG-RESULTS.
042400     WRITE REG-RESULTS.
042500     PERFORM 0410-PROCESSA-UMA-BARRA
042600         VARYING WS-BARRA-IX FROM 1 BY 1
042700         UNTIL WS-BARRA-IX > WS-BEAM-COUNT.
042800 0400-EXIT.
042900     EXIT.
043000
043100 0410-PROCESSA-UMA-BARRA.
043200     IF BR-LABEL (WS-BARRA-IX) NOT = SPACES
043300        MOVE BR-LABEL (WS-BARRA-IX) TO LINHA-ROTULO
043400        MOVE LINHA-ROTULO TO REG-RESULTS
043500        WRITE REG-RESULTS
043600        IF BR-E-TRUSS (WS-BARRA-IX)
043700           PERFORM 0420-IMPRIME-TRUSS
043800        ELSE
043900           PERFORM 0430-IMPRIME-VIGA
044000        END-IF
044100        MOVE SPACES TO REG-RESULTS
044200        WRITE REG-RESULTS
044300     END-IF.
044400
044500*    N IMPRESSO E N(0), OU SEJA NI (E NAO NK) - CORRIGIDO CHAMADO
044600*    NCE-2001/158
044700 0420-IMPRIME-TRUSS.
044800     MOVE 'Y' TO WS-HOUVE-TRUSS.
044900     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-NI-RES (WS-BARRA-IX).
045000     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
045100     MOVE '  N   =' TO LD-ROTULO-CAMPO.
045200     MOVE LINHA-DETALHE TO REG-RESULTS.
045300     WRITE REG-RESULTS.
045400
045500*    BARRA EBBEAM/EBSBEAM - AS SEIS COMPONENTES DE EXTREMIDADE SAO
045600*    SEMPRE IMPRESSAS NESSA ORDEM FIXA (NI,VI,MI,NK,VK,MK), MESMO
045700*    QUANDO ALGUMA FOR ZERO (P.EX. ROTULA NA EXTREMIDADE)
045800 0430-IMPRIME-VIGA.
045900     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-NI-RES (WS-BARRA-IX).
046000     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
046100     MOVE '  NI  =' TO LD-ROTULO-CAMPO.
046200     MOVE LINHA-DETALHE TO REG-RESULTS.
046300     WRITE REG-RESULTS.
046400     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-VI-RES (WS-BARRA-IX).
046500     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
046600     MOVE '  VI  =' TO LD-ROTULO-CAMPO.
046700     MOVE LINHA-DETALHE TO REG-RESULTS.
046800     WRITE REG-RESULTS.
046900     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-MI-RES (WS-BARRA-IX).
047000     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
047100     MOVE '  MI  =' TO LD-ROTULO-CAMPO.
047200     MOVE LINHA-DETALHE TO REG-RESULTS.
047300     WRITE REG-RESULTS.
047400     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-NK-RES (WS-BARRA-IX).
047500     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
047600     MOVE '  NK  =' TO LD-ROTULO-CAMPO.
047700     MOVE LINHA-DETALHE TO REG-RESULTS.
047800     WRITE REG-RESULTS.
047900     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-VK-RES (WS-BARRA-IX).
048000     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
048100     MOVE '  VK  =' TO LD-ROTULO-CAMPO.
048200     MOVE LINHA-DETALHE TO REG-RESULTS.
048300     WRITE REG-RESULTS.
048400     COMPUTE WS-EDICAO-NUMERO ROUNDED = BR-MK-RES (WS-BARRA-IX).
048500     MOVE WS-EDICAO-NUMERO TO LD-VALOR.
048600     MOVE '  MK  =' TO LD-ROTULO-CAMPO.
048700     MOVE LINHA-DETALHE TO REG-RESULTS.
048800     WRITE REG-RESULTS.
048900
049000*----------------------------------------------------------------*
049100* 0900  ENCERRAMENTO                                             *
049200*----------------------------------------------------------------*
049300 0900-FECHA-ARQUIVOS.
049400     IF CHAVE-DEPURACAO
049500        DISPLAY 'JBREPRT-COB: BLOCOS DE REACAO IMPRESSOS = '
049600           WS-TOTAL-REACOES
049700        IF WS-HOUVE-TRUSS-SIM
049800           DISPLAY 'JBREPRT-COB: HOUVE BARRA TRUSS NO RELATORIO'
049900        END-IF
050000     END-IF.
050100     CLOSE WORK-FILE.
050200     CLOSE RESULTS-FILE.
050300 0900-EXIT.
050400     EXIT.
050500
